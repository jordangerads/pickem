000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PGMSCORM.
000030       AUTHOR.        R T CARDOSI.
000040       INSTALLATION.  PICKPOOL DATA PROCESSING - BATCH SECTION.
000050       DATE-WRITTEN.  OCTOBER 1986.
000060       DATE-COMPILED.
000070       SECURITY.      UNCLASSIFIED - INTERNAL BATCH SUBPROGRAM.
000080*-----------------------------------------------------------------*
000090*    PROGRAM....: PGMSCORM                                       *
000100*    CALLED BY..: PGMPKCNF, PGMPKSUB                             *
000110*-----------------------------------------------------------------*
000120*    PURPOSE....: CENTRAL SCORING-METHOD SUBROUTINE.  HOLDS THE   *
000130*                 RULES FOR THE TWO CONFIDENCE-POINT SCHEMES A    *
000140*                 POOL MAY RUN UNDER -  ABSOLUTE (SCORMETH 1) AND *
000150*                 SIXTEEN-DOWN (SCORMETH 2).  TWO FUNCTIONS ARE   *
000160*                 SUPPORTED THROUGH THE ONE COMMS AREA -          *
000170*                 FUNCTION 'B' BUILDS THE LIST OF LEGAL           *
000180*                 CONFIDENCE VALUES FOR N GAMES, FUNCTION 'C'     *
000190*                 CHECKS A SUBMITTED SET OF CONFIDENCE VALUES     *
000200*                 FOR LEGALITY UNDER THE POOL'S SCORING METHOD.   *
000210*-----------------------------------------------------------------*
000220*    MAINT LOG                                                  *
000230*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
000240*    86/10/14  RTC  PP-0009    ORIGINAL SUBROUTINE, MODELLED ON  *
000250*                              THE PGMRUCAF CALL CONVENTION AND  *
000260*                              ON PGMVALPL'S COMMS-AREA LAYOUT.  *
000270*    88/04/03  RTC  PP-0051    ADDED SIXTEEN-DOWN SCHEME - PRIOR  *
000280*                              TO THIS DATE ONLY ABSOLUTE WAS     *
000290*                              SUPPORTED.                         *
000300*    91/07/22  PMQ  PP-0119    ADDED FUNCTION 'C' (CHECK-SET) SO  *
000310*                              THE SUBMISSION PROGRAM NO LONGER   *
000320*                              HAS TO DUPLICATE THE RANGE AND     *
000330*                              UNIQUENESS RULES ITSELF.           *
000340*    98/11/30  LJH  Y2K-014    CONFIRMED NO 2-DIGIT YEAR FIELDS   *
000350*                              IN THIS SUBROUTINE - NO CHANGE.    *
000360*    04/02/09  WDK  PP-0301    CHECK-SET NOW FLAGS DUPLICATE AND  *
000370*                              OUT-OF-RANGE VALUES WITH THE SAME  *
000380*                              REASON CODE RATHER THAN ABENDING   *
000390*                              ON THE FIRST BAD ENTRY.            *
000400*-----------------------------------------------------------------*
000410      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000420       ENVIRONMENT DIVISION.
000430       CONFIGURATION SECTION.
000440
000450       SPECIAL-NAMES.
000460           CLASS VALID-SCORM-FUNC IS 'B' 'C' 'T'
000470           UPSI-0 IS SCORM-TRACE-SWITCH.
000480
000490      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000500       DATA DIVISION.
000510       WORKING-STORAGE SECTION.
000520*     =========================*
000530
000540       77  WS-CALLS-CANT            PIC 9(7)  USAGE COMP  VALUE 0.
000550       77  WS-BUILD-CANT            PIC 9(7)  USAGE COMP  VALUE 0.
000560       77  WS-CHECK-CANT            PIC 9(7)  USAGE COMP  VALUE 0.
000570       77  WS-VALID-CANT            PIC 9(7)  USAGE COMP  VALUE 0.
000580       77  WS-INVALID-CANT          PIC 9(7)  USAGE COMP  VALUE 0.
000590
000600*     ---------- WORKING COPY OF THE GAME COUNT AND SUBSCRIPTS --
000610       77  WS-N                     PIC 9(2)  USAGE COMP  VALUE 0.
000620       77  WS-IDX                   PIC 9(2)  USAGE COMP  VALUE 0.
000630       77  WS-UF-SUB                PIC 9(2)  USAGE COMP  VALUE 0.
000640
000650       77  WS-ALL-VALID-SW          PIC X(01)    VALUE 'Y'.
000660           88  WS-ALL-VALID             VALUE 'Y'.
000670           88  WS-NOT-ALL-VALID         VALUE 'N'.
000680
000690*     ---------- USED-VALUE FLAGS FOR THE SIXTEEN-DOWN CHECK ----
000700*     ---------- CLEARED AS A STRING, ADDRESSED AS A TABLE ------
000710       01  WS-USED-FLAGS-AREA       PIC X(50)    VALUE SPACES.
000720
000730       01  WS-USED-FLAGS-TABLE REDEFINES WS-USED-FLAGS-AREA.
000740           05  WS-USED-FLAG     OCCURS 50 TIMES
000750                                 INDEXED BY WS-UF-IDX
000760                                 PIC X(01).
000770
000780*     ---------- CALLER-FACING RESULT TEXT, LOADED AS A TABLE --
000790       01  WS-RESULT-TEXT-LOAD.
000800           05  FILLER               PIC X(25)
000810                                     VALUE 'SCORING RESULT OK        '.
000820           05  FILLER               PIC X(25)
000830                                     VALUE 'UNKNOWN SCORM FUNCTION   '.
000840           05  FILLER               PIC X(25)
000850                                     VALUE 'UNKNOWN SCORING METHOD   '.
000860           05  FILLER               PIC X(25)
000870                                     VALUE 'ABSOLUTE VALUE NOT ONE   '.
000880           05  FILLER               PIC X(25)
000890                                     VALUE 'BAD SIXTEEN-DOWN VALUE   '.
000900
000910       01  WS-RESULT-TEXT-TABLE REDEFINES WS-RESULT-TEXT-LOAD.
000920           05  WS-RESULT-TEXT   OCCURS 5 TIMES PIC X(25).
000930
000940       77  WS-RESULT-IDX            PIC 9(1)  USAGE COMP  VALUE 1.
000950
000960       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
000970
000980*     -----------------------------------------------------------
000990       LINKAGE SECTION.
001000*     =================*
001010
001020       01  LK-SCORM-PARMS.
001030           03  LK-SCORM-FUNCTION    PIC X(01).
001040               88  LK-FUNC-BUILD-LIST   VALUE 'B'.
001050               88  LK-FUNC-CHECK-SET    VALUE 'C'.
001060               88  LK-FUNC-TERMINATE    VALUE 'T'.
001070           03  LK-SCORING-METHOD    PIC 9(2).
001080               88  LK-METHOD-ABSOLUTE      VALUE 1.
001090               88  LK-METHOD-SIXTEEN-DOWN  VALUE 2.
001100           03  LK-GAME-COUNT        PIC 9(2).
001110           03  LK-VALUE-COUNT       PIC 9(2).
001120           03  LK-CONFIDENCE-VALUE  OCCURS 50 TIMES
001130                                    INDEXED BY LK-CV-IDX
001140                                    PIC 9(2).
001150           03  LK-SCORM-VALID-FLAG  PIC X(01).
001160               88  LK-SCORM-VALID       VALUE 'Y'.
001170               88  LK-SCORM-INVALID     VALUE 'N'.
001180           03  LK-SCORM-REASON-IDX  PIC 9(1).
001190           03  FILLER               PIC X(05).
001200
001210       01  LK-SCORM-PARMS-X REDEFINES LK-SCORM-PARMS
001220                                      PIC X(114).
001230
001240      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001250       PROCEDURE DIVISION USING LK-SCORM-PARMS.
001260
001270       MAIN-PROGRAM-I.
001280
001290           ADD 1 TO WS-CALLS-CANT.
001300
001310           SET LK-SCORM-VALID     TO TRUE.
001320           MOVE 1                 TO LK-SCORM-REASON-IDX.
001330
001340           IF LK-FUNC-TERMINATE
001350               PERFORM 9999-FINAL-I THRU 9999-FINAL-F
001360           ELSE
001370               IF LK-FUNC-BUILD-LIST
001380                   PERFORM 1000-BUILD-LIST-I THRU 1000-BUILD-LIST-F
001390               ELSE
001400                   IF LK-FUNC-CHECK-SET
001410                       PERFORM 2000-CHECK-SET-I THRU 2000-CHECK-SET-F
001420                   ELSE
001430                       SET LK-SCORM-INVALID TO TRUE
001440                       MOVE 2                TO LK-SCORM-REASON-IDX
001450                       ADD 1 TO WS-INVALID-CANT
001460                   END-IF
001470               END-IF
001480           END-IF.
001490
001500           MOVE LK-SCORM-REASON-IDX TO WS-RESULT-IDX.
001510           IF SCORM-TRACE-SWITCH
001520               DISPLAY 'PGMSCORM TRACE RESULT = '
001530                   WS-RESULT-TEXT (WS-RESULT-IDX)
001540           END-IF.
001550
001560       MAIN-PROGRAM-F.  GOBACK.
001570
001580*     -----------------------------------------------------------
001590       1000-BUILD-LIST-I.
001600
001610           ADD 1       TO WS-BUILD-CANT.
001620           MOVE LK-GAME-COUNT TO WS-N.
001630           MOVE WS-N   TO LK-VALUE-COUNT.
001640
001650           IF LK-METHOD-ABSOLUTE
001660               PERFORM 1100-BUILD-ABSOLUTE-I THRU 1100-BUILD-ABSOLUTE-F
001670                   VARYING WS-IDX FROM 1 BY 1
001680                   UNTIL WS-IDX IS GREATER THAN WS-N
001690               ADD 1 TO WS-VALID-CANT
001700           ELSE
001710               IF LK-METHOD-SIXTEEN-DOWN
001720                   PERFORM 1200-BUILD-SIXTEEN-I THRU 1200-BUILD-SIXTEEN-F
001730                       VARYING WS-IDX FROM 1 BY 1
001740                       UNTIL WS-IDX IS GREATER THAN WS-N
001750                   ADD 1 TO WS-VALID-CANT
001760               ELSE
001770                   SET LK-SCORM-INVALID TO TRUE
001780                   MOVE 3                TO LK-SCORM-REASON-IDX
001790                   ADD 1 TO WS-INVALID-CANT
001800               END-IF
001810           END-IF.
001820
001830       1000-BUILD-LIST-F.  EXIT.
001840
001850*     -----------------------------------------------------------
001860       1100-BUILD-ABSOLUTE-I.
001870
001880           SET LK-CV-IDX TO WS-IDX.
001890           MOVE 1 TO LK-CONFIDENCE-VALUE (LK-CV-IDX).
001900
001910       1100-BUILD-ABSOLUTE-F.  EXIT.
001920
001930*     -----------------------------------------------------------
001940       1200-BUILD-SIXTEEN-I.
001950
001960           SET LK-CV-IDX TO WS-IDX.
001970           COMPUTE LK-CONFIDENCE-VALUE (LK-CV-IDX) = WS-N - WS-IDX + 1.
001980
001990       1200-BUILD-SIXTEEN-F.  EXIT.
002000
002010*     -----------------------------------------------------------
002020       2000-CHECK-SET-I.
002030
002040           ADD 1 TO WS-CHECK-CANT.
002050           SET WS-ALL-VALID TO TRUE.
002060           MOVE SPACES TO WS-USED-FLAGS-AREA.
002070           MOVE LK-GAME-COUNT TO WS-N.
002080
002090           IF LK-METHOD-ABSOLUTE
002100               PERFORM 2100-CHECK-ABSOLUTE-I THRU 2100-CHECK-ABSOLUTE-F
002110                   VARYING WS-IDX FROM 1 BY 1
002120                   UNTIL WS-IDX IS GREATER THAN LK-VALUE-COUNT
002130           ELSE
002140               IF LK-METHOD-SIXTEEN-DOWN
002150                   PERFORM 2200-CHECK-SIXTEEN-I THRU 2200-CHECK-SIXTEEN-F
002160                       VARYING WS-IDX FROM 1 BY 1
002170                       UNTIL WS-IDX IS GREATER THAN LK-VALUE-COUNT
002180               ELSE
002190                   SET WS-NOT-ALL-VALID  TO TRUE
002200                   SET LK-SCORM-INVALID  TO TRUE
002210                   MOVE 3                TO LK-SCORM-REASON-IDX
002220               END-IF
002230           END-IF.
002240
002250           IF WS-ALL-VALID
002260               ADD 1 TO WS-VALID-CANT
002270           ELSE
002280               ADD 1 TO WS-INVALID-CANT
002290           END-IF.
002300
002310       2000-CHECK-SET-F.  EXIT.
002320
002330*     -----------------------------------------------------------
002340       2100-CHECK-ABSOLUTE-I.
002350
002360           SET LK-CV-IDX TO WS-IDX.
002370           IF LK-CONFIDENCE-VALUE (LK-CV-IDX) IS NOT EQUAL ZEROS
002380               IF LK-CONFIDENCE-VALUE (LK-CV-IDX) IS NOT EQUAL 1
002390                   SET WS-NOT-ALL-VALID  TO TRUE
002400                   SET LK-SCORM-INVALID  TO TRUE
002410                   MOVE 4                TO LK-SCORM-REASON-IDX
002420               END-IF
002430           END-IF.
002440
002450       2100-CHECK-ABSOLUTE-F.  EXIT.
002460
002470*     -----------------------------------------------------------
002480       2200-CHECK-SIXTEEN-I.
002490
002500           SET LK-CV-IDX TO WS-IDX.
002510           IF LK-CONFIDENCE-VALUE (LK-CV-IDX) IS NOT EQUAL ZEROS
002520               IF LK-CONFIDENCE-VALUE (LK-CV-IDX) IS GREATER THAN WS-N
002530                   SET WS-NOT-ALL-VALID  TO TRUE
002540                   SET LK-SCORM-INVALID  TO TRUE
002550                   MOVE 5                TO LK-SCORM-REASON-IDX
002560               ELSE
002570                   MOVE LK-CONFIDENCE-VALUE (LK-CV-IDX) TO WS-UF-SUB
002580                   SET WS-UF-IDX TO WS-UF-SUB
002590                   IF WS-USED-FLAG (WS-UF-IDX) IS EQUAL 'Y'
002600                       SET WS-NOT-ALL-VALID  TO TRUE
002610                       SET LK-SCORM-INVALID  TO TRUE
002620                       MOVE 5                TO LK-SCORM-REASON-IDX
002630                   ELSE
002640                       MOVE 'Y' TO WS-USED-FLAG (WS-UF-IDX)
002650                   END-IF
002660               END-IF
002670           END-IF.
002680
002690       2200-CHECK-SIXTEEN-F.  EXIT.
002700
002710*     -----------------------------------------------------------
002720       9999-FINAL-I.
002730
002740           DISPLAY 'PGMSCORM CALLS......: ' WS-CALLS-CANT.
002750           DISPLAY 'PGMSCORM BUILD-LIST.: ' WS-BUILD-CANT.
002760           DISPLAY 'PGMSCORM CHECK-SET..: ' WS-CHECK-CANT.
002770           DISPLAY 'PGMSCORM VALID......: ' WS-VALID-CANT.
002780           DISPLAY 'PGMSCORM INVALID....: ' WS-INVALID-CANT.
002790
002800       9999-FINAL-F.  EXIT.
002810
