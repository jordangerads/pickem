000100******************************************************************
000200* DCLGEN TABLE(PICKPL.TBPICK)                                    *
000300*        LIBRARY(PICKPL.PRODLIB.DCLGEN(TBPICK))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(PK-)                                              *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000******************************************************************
001100     EXEC SQL DECLARE PICKPL.TBPICK TABLE
001200     ( USERID                        DECIMAL(9, 0)  NOT NULL,
001300       POOLID                        DECIMAL(9, 0)  NOT NULL,
001400       GAMEID                        DECIMAL(9, 0)  NOT NULL,
001500       SEASON                        DECIMAL(4, 0)  NOT NULL,
001600       WEEKNO                        DECIMAL(2, 0)  NOT NULL,
001700       CHOSTEAM                      DECIMAL(9, 0)  NOT NULL,
001800       CONFID                        DECIMAL(2, 0)
001900     ) END-EXEC.
002000******************************************************************
002100* COBOL DECLARATION FOR TABLE PICKPL.TBPICK                      *
002200******************************************************************
002300 01  DCLTBPICK.
002400     10 PK-USERID         PIC S9(9)V  USAGE COMP-3. *> USERID
002500     10 PK-POOLID         PIC S9(9)V  USAGE COMP-3. *> POOLID
002600     10 PK-GAMEID         PIC S9(9)V  USAGE COMP-3. *> GAMEID
002700     10 PK-SEASON         PIC S9(4)V  USAGE COMP-3. *> SEASON
002800     10 PK-WEEKNO         PIC S9(2)V  USAGE COMP-3. *> WEEKNO
002900     10 PK-CHOSTEAM       PIC S9(9)V  USAGE COMP-3. *> CHOSTEAM
003000     10 PK-CONFID         PIC S9(2)V  USAGE COMP-3. *> CONFID
003100     10 PK-CONFID-IND     PIC S9(4)   USAGE COMP.
003200******************************************************************
003300* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 7       *
003400* CONFID IS NULLABLE (0/BLANK = NOT ASSIGNED) - SEE INDICATOR    *
003500* VARIABLE PK-CONFID-IND ABOVE.                                  *
003600******************************************************************
