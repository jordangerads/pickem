000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PGMPKSUB.
000030       AUTHOR.        P M QUISPE.
000040       INSTALLATION.  PICKPOOL DATA PROCESSING - BATCH SECTION.
000050       DATE-WRITTEN.  NOVEMBER 1986.
000060       DATE-COMPILED.
000070       SECURITY.      UNCLASSIFIED - INTERNAL BATCH PROGRAM.
000080******************************************************************
000090*    MODEL OF A RUN WITH VALIDATION AND UPDATE                   *
000100*    ========================================                   *
000110*  HOW IT WORKS                                                  *
000120*  * READ THE USERS' PICK SUBMISSIONS.                           *
000130*  * VALIDATE THE USER'S MEMBERSHIP IN THE POOL (PGMVALPL).      *
000140*  * VALIDATE EACH PICK AGAINST THE GAME SCHEDULE (GAME-FILE).   *
000150*  * VALIDATE THE SET OF CONFIDENCE POINTS (PGMSCORM).           *
000160*  * IF EVERYTHING IS CORRECT, WRITE TO THE TBPICK TABLE         *
000170*    (INSERT IF IT DOES NOT EXIST, UPDATE CONFID ONLY IF IT DOES).*
000180*                                                                 *
000190*  IF THERE IS AN ERROR, WRITE A REJECTION RECORD TO THE          *
000200*  PICK-RESULT-FILE WITH THE REASON CODE.                        *
000210*                                                                 *
000220*  FINAL STATISTICS                                               *
000230*    TOTAL SUBMISSIONS READ.                                      *
000240*    TOTAL ACCEPTED.                                              *
000250*    TOTAL REJECTED.                                              *
000260******************************************************************
000270*    MAINT LOG                                                  *
000280*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
000290*    86/11/05  PMQ  PP-0012    ORIGINAL PROGRAM.                 *
000300*    87/06/19  PMQ  PP-0038    ADDED CALL TO PGMVALPL FOR THE     *
000310*                              MEMBERSHIP CHECK INSTEAD OF        *
000320*                              REPEATING THE LOGIC IN-LINE.       *
000330*    89/02/17  RTC  PP-0066    ADAPTED TO THE 'V'/'T' FUNCTION     *
000340*                              SWITCH ADDED TO PGMVALPL.          *
000350*    92/05/08  PMQ  PP-0164    ADDED THE GAME-STARTED LOCK RULE -  *
000360*                              A SUBMITTED PICK FOR A GAME THAT    *
000370*                              HAS ALREADY KICKED OFF MUST MATCH   *
000380*                              WHAT IS ALREADY SAVED EXACTLY.      *
000390*    94/10/02  WDK  PP-0211    ADDED CALL TO PGMSCORM FOR THE      *
000400*                              CONFIDENCE-SET CHECK - PRIOR TO     *
000410*                              THIS DATE ONLY ABSOLUTE POOLS WERE  *
000420*                              SUPPORTED AND NO CHECK WAS MADE.    *
000430*    98/11/30  LJH  Y2K-014    WIDENED WS-RUN-EPOCH AND CONFIRMED  *
000440*                              NO 2-DIGIT YEAR FIELDS REMAIN.      *
000450*    02/03/14  WDK  PP-0266    SWITCHED THE TBPOOL/TBPICK ACCESS   *
000460*                              FROM IN-LINE DCLGEN GROUPS TO THE   *
000470*                              SHARED TBPOOL/TBPICK COPY MEMBERS   *
000480*                              NOW THAT THREE PROGRAMS NEED THEM.  *
000490*    08/02/13  PMQ  PP-0331    2400-VALIDAR-PICKS-I NO LONGER STOPS *
000500*                              AT THE FIRST BAD GAME-PICK - EVERY   *
000510*                              PICK IS CHECKED, AND EACH ONE THAT   *
000520*                              FAILS NOW WRITES ITS OWN REJECTION   *
000530*                              RECORD TO PIKRES INSTEAD OF SHARING  *
000540*                              ONE RECORD FOR THE WHOLE SUBMISSION. *
000550*    08/02/20  PMQ  PP-0332    TRANSLATED THE WORKING-STORAGE       *
000560*                              SECTION-HEADER COMMENTS "STATUS      *
000570*                              ARCHIVOS" AND "CONTADORES" - MISSED  *
000580*                              IN PP-0331.                         *
000590******************************************************************
000600      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000610       ENVIRONMENT DIVISION.
000620       CONFIGURATION SECTION.
000630
000640       SPECIAL-NAMES.
000650           CLASS VALID-REASON-CHAR IS '0' THRU '9'
000660           UPSI-0 IS PKSUB-TRACE-SWITCH.
000670
000680       INPUT-OUTPUT SECTION.
000690       FILE-CONTROL.
000700
000710           SELECT PARMIN   ASSIGN TO DDPARMIN
000720           FILE STATUS  IS FS-PARMIN.
000730
000740           SELECT PIKSUB   ASSIGN TO DDPIKSUB
000750           FILE STATUS  IS FS-PIKSUB.
000760
000770           SELECT GMFILE   ASSIGN TO DDGMFILE
000780           ORGANIZATION IS INDEXED
000790           ACCESS       IS DYNAMIC
000800           RECORD KEY   IS GM-GAME-ID
000810           ALTERNATE RECORD KEY IS GM-SEASON-WEEK WITH DUPLICATES
000820           FILE STATUS  IS FS-GMFILE.
000830
000840           SELECT PIKRES   ASSIGN TO DDPIKRES
000850           FILE STATUS  IS FS-PIKRES.
000860
000870      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000880       DATA DIVISION.
000890       FILE SECTION.
000900
000910       FD  PARMIN
000920           BLOCK CONTAINS 0 RECORDS
000930           RECORDING MODE IS F.
000940       01  PM-PARM-RECORD.
000950           05  PM-RUN-EPOCH            PIC 9(11).
000960           05  FILLER                  PIC X(69).
000970
000980       FD  PIKSUB
000990           BLOCK CONTAINS 0 RECORDS
001000           RECORDING MODE IS F.
001010       COPY CP-PIKSUB.
001020
001030       FD  GMFILE
001040           BLOCK CONTAINS 0 RECORDS
001050           RECORDING MODE IS F.
001060       COPY CP-GAME.
001070
001080       FD  PIKRES
001090           BLOCK CONTAINS 0 RECORDS
001100           RECORDING MODE IS F.
001110       COPY CP-PIKRES.
001120
001130       WORKING-STORAGE SECTION.
001140*     =========================*
001150
001160*     ---------- FILE STATUS ------------------------------------
001170       77  FS-PARMIN               PIC XX       VALUE SPACES.
001180       77  FS-PIKSUB               PIC XX       VALUE SPACES.
001190       77  FS-GMFILE               PIC XX       VALUE SPACES.
001200       77  FS-PIKRES               PIC XX       VALUE SPACES.
001210
001220       77  WS-FIN-LECTURA-SW       PIC X(01)    VALUE 'N'.
001230           88  WS-FIN-LECTURA          VALUE 'Y'.
001240           88  WS-NO-FIN-LECTURA       VALUE 'N'.
001250
001260       77  WS-SUBMISSION-SW        PIC X(01)    VALUE 'Y'.
001270           88  WS-SUBMISSION-VALID     VALUE 'Y'.
001280           88  WS-SUBMISSION-REJECTED  VALUE 'N'.
001290
001300       77  WS-PICKREC-SW           PIC X(01)    VALUE 'N'.
001310           88  WS-PICKREC-WRITTEN      VALUE 'Y'.
001320           88  WS-PICKREC-NOT-WRITTEN  VALUE 'N'.
001330
001340       77  WS-DERIVED-SW           PIC X(01)    VALUE 'N'.
001350           88  WS-DERIVED-SET          VALUE 'Y'.
001360           88  WS-DERIVED-NOT-SET      VALUE 'N'.
001370
001380       77  WS-MULTIWK-SW           PIC X(01)    VALUE 'N'.
001390           88  WS-MULTI-WEEK-FOUND     VALUE 'Y'.
001400           88  WS-NOT-MULTI-WEEK       VALUE 'N'.
001410
001420       77  WS-DUP-SW               PIC X(01)    VALUE 'N'.
001430           88  WS-DUP-FOUND             VALUE 'Y'.
001440           88  WS-DUP-NOT-FOUND         VALUE 'N'.
001450
001460       77  WS-CONTEO-SW            PIC X(01)    VALUE 'N'.
001470           88  WS-CONTEO-DONE           VALUE 'Y'.
001480           88  WS-CONTEO-NOT-DONE       VALUE 'N'.
001490
001500*     ---------- COUNTERS ----------------------------------------
001510       77  WS-SUBS-READ            PIC 9(7)  USAGE COMP  VALUE 0.
001520       77  WS-SUBS-ACCEPTED        PIC 9(7)  USAGE COMP  VALUE 0.
001530       77  WS-SUBS-REJECTED        PIC 9(7)  USAGE COMP  VALUE 0.
001540
001550*     ---------- SUBSCRIPTS AND WORK FIELDS -------------------------
001560       77  WS-IDX                  PIC 9(2)  USAGE COMP  VALUE 0.
001570       77  WS-IDX2                 PIC 9(2)  USAGE COMP  VALUE 0.
001580       77  WS-SCHEDULED-COUNT      PIC 9(2)  USAGE COMP  VALUE 0.
001590       77  WS-RUN-EPOCH            PIC 9(11)              VALUE 0.
001600       77  WS-DERIVED-SEASON       PIC 9(4)               VALUE 0.
001610       77  WS-DERIVED-WEEK         PIC 9(2)               VALUE 0.
001620       77  WS-CHECK-GAME-ID        PIC 9(9)               VALUE 0.
001630       77  WS-DUP-GAME-ID          PIC 9(9)               VALUE 0.
001640       77  WS-EXIST-CHOSTEAM       PIC 9(9)               VALUE 0.
001650       77  WS-EXIST-CONFID         PIC 9(2)               VALUE 0.
001660
001670*     ---------- TRACE KEY (USRID+POOLID), ONE VIEW AS X(18) -----
001680       01  WS-TRACE-KEY.
001690           05  WS-TK-USER-ID        PIC 9(9).
001700           05  WS-TK-POOL-ID        PIC 9(9).
001710
001720       01  WS-TRACE-KEY-X REDEFINES WS-TRACE-KEY
001730                                     PIC X(18).
001740
001750*     ---------- GAME CACHE, ONE ENTRY PER SUBMITTED GAME-PICK ---
001760*     ---------- CLEARED AS A STRING, ADDRESSED AS A TABLE -------
001770       01  WS-GAME-CACHE-AREA       PIC X(720)   VALUE SPACES.
001780
001790       01  WS-GAME-CACHE-TABLE REDEFINES WS-GAME-CACHE-AREA.
001800           05  WS-GC-ENTRY      OCCURS 20 TIMES
001810                                 INDEXED BY WS-GC-IDX.
001820               10  WS-GC-FOUND-SW       PIC X(01).
001830                   88  WS-GC-FOUND          VALUE 'Y'.
001840                   88  WS-GC-NOT-FOUND      VALUE 'N'.
001850               10  WS-GC-SEASON         PIC 9(4).
001860               10  WS-GC-WEEK           PIC 9(2).
001870               10  WS-GC-HOME-ID        PIC 9(9).
001880               10  WS-GC-AWAY-ID        PIC 9(9).
001890               10  WS-GC-EPOCH          PIC 9(11).
001900
001910*     ---------- TRACE TEXT, LOADED AS A TABLE --------------------
001920       01  WS-RESULT-TEXT-LOAD.
001930           05  FILLER               PIC X(25)
001940                                     VALUE 'SUBMISSION ACCEPTED      '.
001950           05  FILLER               PIC X(25)
001960                                     VALUE 'POOL-ID BLANK OR MISSING '.
001970           05  FILLER               PIC X(25)
001980                                     VALUE 'NO GAME-PICK ENTRIES     '.
001990           05  FILLER               PIC X(25)
002000                                     VALUE 'USER NOT MEMBER OF POOL  '.
002010           05  FILLER               PIC X(25)
002020                                     VALUE 'REJECTED - SEE REASON    '.
002030
002040       01  WS-RESULT-TEXT-TABLE REDEFINES WS-RESULT-TEXT-LOAD.
002050           05  WS-RESULT-TEXT   OCCURS 5 TIMES PIC X(25).
002060
002070       77  WS-RESULT-IDX            PIC 9(1)  USAGE COMP  VALUE 1.
002080
002090*     ---------- COMMS AREA FOR CALL 'PGMVALPL' -------------------
002100       01  WS-VALPL-PARMS.
002110           05  WS-VALPL-FUNCTION    PIC X(01).
002120               88  WS-VALPL-FUNC-VALIDATE   VALUE 'V'.
002130               88  WS-VALPL-FUNC-TERMINATE  VALUE 'T'.
002140           05  WS-VALPL-USER-ID     PIC 9(9).
002150           05  WS-VALPL-POOL-ID     PIC 9(9).
002160           05  WS-VALPL-VALID-FLAG  PIC X(01).
002170               88  WS-VALPL-VALID       VALUE 'Y'.
002180               88  WS-VALPL-INVALID     VALUE 'N'.
002190           05  WS-VALPL-REASON-IDX  PIC 9(1).
002200           05  FILLER               PIC X(18).
002210
002220*     ---------- COMMS AREA FOR CALL 'PGMSCORM' -------------------
002230       01  WS-SCORM-PARMS.
002240           05  WS-SCORM-FUNCTION    PIC X(01).
002250               88  WS-SCORM-FUNC-CHECK-SET   VALUE 'C'.
002260               88  WS-SCORM-FUNC-TERMINATE   VALUE 'T'.
002270           05  WS-SCORM-METHOD      PIC 9(2).
002280           05  WS-SCORM-GAME-COUNT  PIC 9(2).
002290           05  WS-SCORM-VALUE-COUNT PIC 9(2).
002300           05  WS-SCORM-CONF-VALUE  OCCURS 50 TIMES
002310                                    INDEXED BY WS-SCV-IDX
002320                                    PIC 9(2).
002330           05  WS-SCORM-VALID-FLAG  PIC X(01).
002340               88  WS-SCORM-VALID       VALUE 'Y'.
002350               88  WS-SCORM-INVALID     VALUE 'N'.
002360           05  WS-SCORM-REASON-IDX  PIC 9(1).
002370           05  FILLER               PIC X(05).
002380
002390*     ---------- DB2 ----------------------------------------------
002400       77  NOT-FOUND               PIC S9(9) COMP VALUE +100.
002410       77  WS-EXIST-COUNT          PIC S9(9) COMP VALUE 0.
002420       77  WS-SQLCODE-FORMAT       PIC -ZZZZZZZZZZ.
002430
002440           EXEC SQL INCLUDE SQLCA END-EXEC.
002450           COPY TBPOOL.
002460           COPY TBPICK.
002470
002480       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002490
002500      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002510       PROCEDURE DIVISION.
002520
002530       MAIN-PROGRAM-I.
002540
002550           PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
002560           PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
002570                                  UNTIL WS-FIN-LECTURA.
002580           PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
002590
002600       MAIN-PROGRAM-F.  GOBACK.
002610
002620*     -----------------------------------------------------------
002630       1000-INICIO-I.
002640
002650           OPEN INPUT PARMIN.
002660           IF FS-PARMIN IS NOT EQUAL '00'
002670               DISPLAY '*PGMPKSUB - ERROR OPEN PARMIN = ' FS-PARMIN
002680               MOVE 9999 TO RETURN-CODE
002690               SET WS-FIN-LECTURA TO TRUE
002700           ELSE
002710               READ PARMIN
002720               MOVE PM-RUN-EPOCH TO WS-RUN-EPOCH
002730               CLOSE PARMIN
002740           END-IF.
002750
002760           OPEN INPUT PIKSUB.
002770           IF FS-PIKSUB IS NOT EQUAL '00'
002780               DISPLAY '*PGMPKSUB - ERROR OPEN PIKSUB = ' FS-PIKSUB
002790               MOVE 9999 TO RETURN-CODE
002800               SET WS-FIN-LECTURA TO TRUE
002810           END-IF.
002820
002830           OPEN INPUT GMFILE.
002840           IF FS-GMFILE IS NOT EQUAL '00'
002850               DISPLAY '*PGMPKSUB - ERROR OPEN GMFILE = ' FS-GMFILE
002860               MOVE 9999 TO RETURN-CODE
002870               SET WS-FIN-LECTURA TO TRUE
002880           END-IF.
002890
002900           OPEN OUTPUT PIKRES.
002910           IF FS-PIKRES IS NOT EQUAL '00'
002920               DISPLAY '*PGMPKSUB - ERROR OPEN PIKRES = ' FS-PIKRES
002930               MOVE 9999 TO RETURN-CODE
002940               SET WS-FIN-LECTURA TO TRUE
002950           END-IF.
002960
002970           PERFORM 2900-LEER-SUBMISSION-I THRU 2900-LEER-SUBMISSION-F.
002980
002990       1000-INICIO-F.  EXIT.
003000
003010*     -----------------------------------------------------------
003020       2000-PROCESO-I.
003030
003040           PERFORM 2100-VALIDAR-SUBMISSION-I
003050               THRU 2100-VALIDAR-SUBMISSION-F.
003060           PERFORM 2900-LEER-SUBMISSION-I THRU 2900-LEER-SUBMISSION-F.
003070
003080       2000-PROCESO-F.  EXIT.
003090
003100*     -----------------------------------------------------------
003110       2100-VALIDAR-SUBMISSION-I.
003120
003130           MOVE PS-USER-ID         TO PR-USER-ID WS-TK-USER-ID.
003140           MOVE PS-POOL-ID         TO PR-POOL-ID WS-TK-POOL-ID.
003150           MOVE ZEROS              TO PR-GAME-ID.
003160           SET PR-REASON-NONE      TO TRUE.
003170           SET WS-SUBMISSION-VALID TO TRUE.
003180           SET WS-PICKREC-NOT-WRITTEN TO TRUE.
003190           SET WS-RESULT-IDX TO 5.
003200
003210           IF PKSUB-TRACE-SWITCH
003220               DISPLAY 'PGMPKSUB TRACE KEY = ' WS-TRACE-KEY-X
003230           END-IF.
003240
003250           IF PS-POOL-ID IS EQUAL ZEROS
003260               SET PR-RESULT-REJECTED  TO TRUE
003270               SET PR-REASON-NO-POOL   TO TRUE
003280               SET WS-RESULT-IDX TO 2
003290               SET WS-SUBMISSION-REJECTED TO TRUE
003300           ELSE
003310               IF PS-GAME-COUNT IS EQUAL ZEROS
003320                   SET PR-RESULT-REJECTED  TO TRUE
003330                   SET PR-REASON-NO-PICKS  TO TRUE
003340                   SET WS-RESULT-IDX TO 3
003350                   SET WS-SUBMISSION-REJECTED TO TRUE
003360               ELSE
003370                   PERFORM 2110-CHECK-MEMBERSHIP-I
003380                       THRU 2110-CHECK-MEMBERSHIP-F
003390               END-IF
003400           END-IF.
003410
003420           IF WS-SUBMISSION-VALID
003430               PERFORM 2200-CARGAR-JUEGOS-I THRU 2200-CARGAR-JUEGOS-F
003440           END-IF.
003450
003460           IF WS-SUBMISSION-VALID
003470               PERFORM 2300-VALIDAR-CONTEO-I THRU 2300-VALIDAR-CONTEO-F
003480           END-IF.
003490
003500           IF WS-SUBMISSION-VALID
003510               PERFORM 2400-VALIDAR-PICKS-I THRU 2400-VALIDAR-PICKS-F
003520           END-IF.
003530
003540           IF WS-SUBMISSION-VALID
003550               PERFORM 2500-VALIDAR-CONFIANZA-I
003560                   THRU 2500-VALIDAR-CONFIANZA-F
003570           END-IF.
003580
003590           IF WS-SUBMISSION-VALID
003600               PERFORM 2600-GRABAR-PICKS-I THRU 2600-GRABAR-PICKS-F
003610               SET PR-RESULT-SUCCESS TO TRUE
003620               SET WS-RESULT-IDX TO 1
003630               ADD 1 TO WS-SUBS-ACCEPTED
003640           ELSE
003650               ADD 1 TO WS-SUBS-REJECTED
003660           END-IF.
003670
003680           IF WS-PICKREC-NOT-WRITTEN
003690               PERFORM 2800-ESCRIBIR-RESULTADO-I
003700                   THRU 2800-ESCRIBIR-RESULTADO-F
003710           END-IF.
003720
003730           IF PKSUB-TRACE-SWITCH
003740               DISPLAY 'PGMPKSUB TRACE RESULT = '
003750                   WS-RESULT-TEXT (WS-RESULT-IDX)
003760           END-IF.
003770
003780       2100-VALIDAR-SUBMISSION-F.  EXIT.
003790
003800*     -----------------------------------------------------------
003810       2110-CHECK-MEMBERSHIP-I.
003820
003830           SET WS-VALPL-FUNC-VALIDATE TO TRUE.
003840           MOVE PS-USER-ID TO WS-VALPL-USER-ID.
003850           MOVE PS-POOL-ID TO WS-VALPL-POOL-ID.
003860
003870           CALL 'PGMVALPL' USING WS-VALPL-PARMS.
003880
003890           IF WS-VALPL-INVALID
003900               SET PR-RESULT-REJECTED      TO TRUE
003910               SET PR-REASON-NOT-MEMBER    TO TRUE
003920               SET WS-RESULT-IDX TO 4
003930               SET WS-SUBMISSION-REJECTED  TO TRUE
003940           END-IF.
003950
003960       2110-CHECK-MEMBERSHIP-F.  EXIT.
003970
003980*     -----------------------------------------------------------
003990       2200-CARGAR-JUEGOS-I.
004000
004010           SET WS-DERIVED-NOT-SET TO TRUE.
004020           SET WS-NOT-MULTI-WEEK  TO TRUE.
004030
004040           PERFORM 2210-CARGAR-UN-JUEGO-I THRU 2210-CARGAR-UN-JUEGO-F
004050               VARYING WS-IDX FROM 1 BY 1
004060               UNTIL WS-IDX IS GREATER THAN PS-GAME-COUNT.
004070
004080           IF WS-DERIVED-NOT-SET
004090               SET PR-RESULT-REJECTED      TO TRUE
004100               SET PR-REASON-GAME-NOT-FOUND TO TRUE
004110               MOVE PS-GP-GAME-ID (1)       TO PR-GAME-ID
004120               SET WS-SUBMISSION-REJECTED   TO TRUE
004130           ELSE
004140               IF WS-MULTI-WEEK-FOUND
004150                   SET PR-RESULT-REJECTED      TO TRUE
004160                   SET PR-REASON-MULTI-WEEK    TO TRUE
004170                   SET WS-SUBMISSION-REJECTED  TO TRUE
004180               END-IF
004190           END-IF.
004200
004210       2200-CARGAR-JUEGOS-F.  EXIT.
004220
004230*     -----------------------------------------------------------
004240       2210-CARGAR-UN-JUEGO-I.
004250
004260           SET WS-GC-IDX   TO WS-IDX.
004270           SET PS-GP-IDX   TO WS-IDX.
004280
004290           MOVE PS-GP-GAME-ID (PS-GP-IDX) TO GM-GAME-ID.
004300           READ GMFILE KEY IS GM-GAME-ID
004310               INVALID KEY
004320                   MOVE '23' TO FS-GMFILE.
004330
004340           IF FS-GMFILE IS EQUAL '00'
004350               SET WS-GC-FOUND (WS-GC-IDX) TO TRUE
004360               MOVE GM-SEASON          TO WS-GC-SEASON   (WS-GC-IDX)
004370               MOVE GM-WEEK            TO WS-GC-WEEK     (WS-GC-IDX)
004380               MOVE GM-HOME-TEAM-ID    TO WS-GC-HOME-ID  (WS-GC-IDX)
004390               MOVE GM-AWAY-TEAM-ID    TO WS-GC-AWAY-ID  (WS-GC-IDX)
004400               MOVE GM-GAME-TIME-EPOCH TO WS-GC-EPOCH    (WS-GC-IDX)
004410               IF WS-DERIVED-NOT-SET
004420                   MOVE GM-SEASON TO WS-DERIVED-SEASON
004430                   MOVE GM-WEEK   TO WS-DERIVED-WEEK
004440                   SET WS-DERIVED-SET TO TRUE
004450               ELSE
004460                   IF GM-SEASON IS NOT EQUAL WS-DERIVED-SEASON
004470                      OR GM-WEEK IS NOT EQUAL WS-DERIVED-WEEK
004480                       SET WS-MULTI-WEEK-FOUND TO TRUE
004490                   END-IF
004500               END-IF
004510           ELSE
004520               SET WS-GC-NOT-FOUND (WS-GC-IDX) TO TRUE
004530           END-IF.
004540
004550       2210-CARGAR-UN-JUEGO-F.  EXIT.
004560
004570*     -----------------------------------------------------------
004580       2300-VALIDAR-CONTEO-I.
004590
004600           MOVE ZEROS TO WS-SCHEDULED-COUNT.
004610           SET WS-CONTEO-NOT-DONE TO TRUE.
004620
004630           MOVE WS-DERIVED-SEASON TO GM-SEASON.
004640           MOVE WS-DERIVED-WEEK   TO GM-WEEK.
004650
004660           START GMFILE KEY IS NOT LESS THAN GM-SEASON-WEEK
004670               INVALID KEY
004680                   SET WS-CONTEO-DONE TO TRUE
004690           END-START.
004700
004710           PERFORM 2310-CONTAR-JUEGO-I THRU 2310-CONTAR-JUEGO-F
004720               UNTIL WS-CONTEO-DONE.
004730
004740           IF WS-SCHEDULED-COUNT IS NOT EQUAL PS-GAME-COUNT
004750               SET PR-RESULT-REJECTED        TO TRUE
004760               SET PR-REASON-COUNT-MISMATCH  TO TRUE
004770               SET WS-SUBMISSION-REJECTED    TO TRUE
004780           END-IF.
004790
004800       2300-VALIDAR-CONTEO-F.  EXIT.
004810
004820*     -----------------------------------------------------------
004830       2310-CONTAR-JUEGO-I.
004840
004850           READ GMFILE NEXT RECORD
004860               AT END
004870                   SET WS-CONTEO-DONE TO TRUE
004880           END-READ.
004890
004900           IF WS-CONTEO-NOT-DONE
004910               IF GM-SEASON IS EQUAL WS-DERIVED-SEASON
004920                  AND GM-WEEK IS EQUAL WS-DERIVED-WEEK
004930                   ADD 1 TO WS-SCHEDULED-COUNT
004940               ELSE
004950                   SET WS-CONTEO-DONE TO TRUE
004960               END-IF
004970           END-IF.
004980
004990       2310-CONTAR-JUEGO-F.  EXIT.
005000
005010*     -----------------------------------------------------------
005020       2400-VALIDAR-PICKS-I.
005030
005040           SET WS-DUP-NOT-FOUND TO TRUE.
005050           PERFORM 2410-CHECK-DUP-I THRU 2410-CHECK-DUP-F
005060               VARYING WS-IDX FROM 1 BY 1
005070               UNTIL WS-IDX IS GREATER THAN PS-GAME-COUNT
005080                  OR WS-DUP-FOUND.
005090
005100           IF WS-DUP-FOUND
005110               SET PR-RESULT-REJECTED     TO TRUE
005120               SET PR-REASON-DUP-GAME     TO TRUE
005130               MOVE WS-DUP-GAME-ID        TO PR-GAME-ID
005140               SET WS-SUBMISSION-REJECTED TO TRUE
005150           ELSE
005160               PERFORM 2450-VALIDAR-UN-PICK-I THRU 2450-VALIDAR-UN-PICK-F
005170                   VARYING WS-IDX FROM 1 BY 1
005180                   UNTIL WS-IDX IS GREATER THAN PS-GAME-COUNT
005190           END-IF.
005200
005210       2400-VALIDAR-PICKS-F.  EXIT.
005220
005230*     -----------------------------------------------------------
005240       2410-CHECK-DUP-I.
005250
005260           SET PS-GP-IDX TO WS-IDX.
005270           MOVE PS-GP-GAME-ID (PS-GP-IDX) TO WS-CHECK-GAME-ID.
005280           COMPUTE WS-IDX2 = WS-IDX + 1.
005290
005300           PERFORM 2420-CHECK-DUP-INNER-I THRU 2420-CHECK-DUP-INNER-F
005310               VARYING WS-IDX2 FROM WS-IDX2 BY 1
005320               UNTIL WS-IDX2 IS GREATER THAN PS-GAME-COUNT
005330                  OR WS-DUP-FOUND.
005340
005350       2410-CHECK-DUP-F.  EXIT.
005360
005370*     -----------------------------------------------------------
005380       2420-CHECK-DUP-INNER-I.
005390
005400           SET PS-GP-IDX TO WS-IDX2.
005410           IF PS-GP-GAME-ID (PS-GP-IDX) IS EQUAL WS-CHECK-GAME-ID
005420               SET WS-DUP-FOUND TO TRUE
005430               MOVE WS-CHECK-GAME-ID TO WS-DUP-GAME-ID
005440           END-IF.
005450
005460       2420-CHECK-DUP-INNER-F.  EXIT.
005470
005480*     -----------------------------------------------------------
005490       2450-VALIDAR-UN-PICK-I.
005500
005510           SET PS-GP-IDX TO WS-IDX.
005520           SET WS-GC-IDX TO WS-IDX.
005530
005540           IF PS-GP-CHOSEN-TEAM-ID (PS-GP-IDX) IS EQUAL ZEROS
005550               CONTINUE
005560           ELSE
005570               IF WS-GC-NOT-FOUND (WS-GC-IDX)
005580                   SET PR-RESULT-REJECTED       TO TRUE
005590                   SET PR-REASON-GAME-NOT-FOUND TO TRUE
005600                   MOVE PS-GP-GAME-ID (PS-GP-IDX) TO PR-GAME-ID
005610                   SET WS-SUBMISSION-REJECTED    TO TRUE
005620                   PERFORM 2800-ESCRIBIR-RESULTADO-I
005630                       THRU 2800-ESCRIBIR-RESULTADO-F
005640                   SET WS-PICKREC-WRITTEN TO TRUE
005650               ELSE
005660                   IF PS-GP-CHOSEN-TEAM-ID (PS-GP-IDX) IS NOT EQUAL
005670                           WS-GC-HOME-ID (WS-GC-IDX)
005680                      AND PS-GP-CHOSEN-TEAM-ID (PS-GP-IDX) IS NOT EQUAL
005690                           WS-GC-AWAY-ID (WS-GC-IDX)
005700                       SET PR-RESULT-REJECTED       TO TRUE
005710                       SET PR-REASON-INVALID-TEAM   TO TRUE
005720                       MOVE PS-GP-GAME-ID (PS-GP-IDX) TO PR-GAME-ID
005730                       SET WS-SUBMISSION-REJECTED    TO TRUE
005740                       PERFORM 2800-ESCRIBIR-RESULTADO-I
005750                           THRU 2800-ESCRIBIR-RESULTADO-F
005760                       SET WS-PICKREC-WRITTEN TO TRUE
005770                   ELSE
005780                       IF WS-GC-EPOCH (WS-GC-IDX) IS NOT GREATER
005790                               THAN WS-RUN-EPOCH
005800                           PERFORM 2460-CHECK-LOCK-I
005810                               THRU 2460-CHECK-LOCK-F
005820                       END-IF
005830                   END-IF
005840               END-IF
005850           END-IF.
005860
005870       2450-VALIDAR-UN-PICK-F.  EXIT.
005880
005890*     -----------------------------------------------------------
005900       2460-CHECK-LOCK-I.
005910
005920           MOVE PS-USER-ID                  TO PK-USERID.
005930           MOVE PS-POOL-ID                  TO PK-POOLID.
005940           MOVE PS-GP-GAME-ID (PS-GP-IDX)    TO PK-GAMEID.
005950
005960           EXEC SQL
005970               SELECT CHOSTEAM, CONFID
005980                 INTO :PK-CHOSTEAM, :PK-CONFID :PK-CONFID-IND
005990                 FROM PICKPL.TBPICK
006000                WHERE USERID = :PK-USERID
006010                  AND POOLID = :PK-POOLID
006020                  AND GAMEID = :PK-GAMEID
006030           END-EXEC.
006040
006050           IF SQLCODE IS EQUAL NOT-FOUND
006060               IF PS-GP-CHOSEN-TEAM-ID (PS-GP-IDX) IS NOT EQUAL ZEROS
006070                  OR PS-GP-CONFIDENCE (PS-GP-IDX) IS NOT EQUAL ZEROS
006080                   SET PR-RESULT-REJECTED       TO TRUE
006090                   SET PR-REASON-GAME-STARTED   TO TRUE
006100                   MOVE PS-GP-GAME-ID (PS-GP-IDX) TO PR-GAME-ID
006110                   SET WS-SUBMISSION-REJECTED    TO TRUE
006120                   PERFORM 2800-ESCRIBIR-RESULTADO-I
006130                       THRU 2800-ESCRIBIR-RESULTADO-F
006140                   SET WS-PICKREC-WRITTEN TO TRUE
006150               END-IF
006160           ELSE
006170               IF SQLCODE IS EQUAL ZEROS
006180                   MOVE PK-CHOSTEAM TO WS-EXIST-CHOSTEAM
006190                   IF PK-CONFID-IND IS LESS THAN ZEROS
006200                       MOVE ZEROS TO WS-EXIST-CONFID
006210                   ELSE
006220                       MOVE PK-CONFID TO WS-EXIST-CONFID
006230                   END-IF
006240                   IF PS-GP-CHOSEN-TEAM-ID (PS-GP-IDX) IS NOT EQUAL
006250                           WS-EXIST-CHOSTEAM
006260                      OR PS-GP-CONFIDENCE (PS-GP-IDX) IS NOT EQUAL
006270                           WS-EXIST-CONFID
006280                       SET PR-RESULT-REJECTED       TO TRUE
006290                       SET PR-REASON-GAME-STARTED   TO TRUE
006300                       MOVE PS-GP-GAME-ID (PS-GP-IDX) TO PR-GAME-ID
006310                       SET WS-SUBMISSION-REJECTED    TO TRUE
006320                       PERFORM 2800-ESCRIBIR-RESULTADO-I
006330                           THRU 2800-ESCRIBIR-RESULTADO-F
006340                       SET WS-PICKREC-WRITTEN TO TRUE
006350                   END-IF
006360               ELSE
006370                   MOVE SQLCODE TO WS-SQLCODE-FORMAT
006380                   DISPLAY '*PGMPKSUB - DB2 ERROR ON LOCK CHECK = '
006390                       WS-SQLCODE-FORMAT
006400                   SET PR-RESULT-REJECTED       TO TRUE
006410                   SET PR-REASON-GAME-STARTED   TO TRUE
006420                   SET WS-SUBMISSION-REJECTED    TO TRUE
006430                   PERFORM 2800-ESCRIBIR-RESULTADO-I
006440                       THRU 2800-ESCRIBIR-RESULTADO-F
006450                   SET WS-PICKREC-WRITTEN TO TRUE
006460               END-IF
006470           END-IF.
006480
006490       2460-CHECK-LOCK-F.  EXIT.
006500
006510*     -----------------------------------------------------------
006520       2500-VALIDAR-CONFIANZA-I.
006530
006540           MOVE PS-POOL-ID TO PL-POOLID.
006550
006560           EXEC SQL
006570               SELECT SCORMETH
006580                 INTO :PL-SCORMETH
006590                 FROM PICKPL.TBPOOL
006600                WHERE POOLID = :PL-POOLID
006610           END-EXEC.
006620
006630           IF SQLCODE IS EQUAL NOT-FOUND
006640               SET PR-RESULT-REJECTED     TO TRUE
006650               SET PR-REASON-NO-POOL      TO TRUE
006660               SET WS-SUBMISSION-REJECTED TO TRUE
006670           ELSE
006680               IF SQLCODE IS NOT EQUAL ZEROS
006690                   MOVE SQLCODE TO WS-SQLCODE-FORMAT
006700                   DISPLAY '*PGMPKSUB - DB2 ERROR ON TBPOOL SELECT = '
006710                       WS-SQLCODE-FORMAT
006720                   SET PR-RESULT-REJECTED     TO TRUE
006730                   SET PR-REASON-NO-POOL      TO TRUE
006740                   SET WS-SUBMISSION-REJECTED TO TRUE
006750               ELSE
006760                   SET WS-SCORM-FUNC-CHECK-SET TO TRUE
006770                   MOVE PL-SCORMETH            TO WS-SCORM-METHOD
006780                   MOVE WS-SCHEDULED-COUNT     TO WS-SCORM-GAME-COUNT
006790                   MOVE PS-GAME-COUNT          TO WS-SCORM-VALUE-COUNT
006800
006810                   PERFORM 2510-CARGAR-CONFIANZA-I
006820                       THRU 2510-CARGAR-CONFIANZA-F
006830                       VARYING WS-IDX FROM 1 BY 1
006840                       UNTIL WS-IDX IS GREATER THAN PS-GAME-COUNT
006850
006860                   CALL 'PGMSCORM' USING WS-SCORM-PARMS
006870
006880                   IF WS-SCORM-INVALID
006890                       SET PR-RESULT-REJECTED TO TRUE
006900                       IF WS-SCORM-REASON-IDX IS EQUAL 3
006910                           SET PR-REASON-BAD-SCORING TO TRUE
006920                       ELSE
006930                           SET PR-REASON-BAD-CONFIDENCE TO TRUE
006940                       END-IF
006950                       SET WS-SUBMISSION-REJECTED TO TRUE
006960                   END-IF
006970               END-IF
006980           END-IF.
006990
007000       2500-VALIDAR-CONFIANZA-F.  EXIT.
007010
007020*     -----------------------------------------------------------
007030       2510-CARGAR-CONFIANZA-I.
007040
007050           SET PS-GP-IDX  TO WS-IDX.
007060           SET WS-SCV-IDX TO WS-IDX.
007070           MOVE PS-GP-CONFIDENCE (PS-GP-IDX)
007080               TO WS-SCORM-CONF-VALUE (WS-SCV-IDX).
007090
007100       2510-CARGAR-CONFIANZA-F.  EXIT.
007110
007120*     -----------------------------------------------------------
007130       2600-GRABAR-PICKS-I.
007140
007150           MOVE PS-USER-ID       TO PK-USERID.
007160           MOVE PS-POOL-ID       TO PK-POOLID.
007170           MOVE WS-DERIVED-SEASON TO PK-SEASON.
007180           MOVE WS-DERIVED-WEEK   TO PK-WEEKNO.
007190
007200           EXEC SQL
007210               SELECT COUNT(*)
007220                 INTO :WS-EXIST-COUNT
007230                 FROM PICKPL.TBPICK
007240                WHERE USERID = :PK-USERID
007250                  AND POOLID = :PK-POOLID
007260                  AND SEASON = :PK-SEASON
007270                  AND WEEKNO = :PK-WEEKNO
007280           END-EXEC.
007290
007300           PERFORM 2610-GRABAR-UN-PICK-I THRU 2610-GRABAR-UN-PICK-F
007310               VARYING WS-IDX FROM 1 BY 1
007320               UNTIL WS-IDX IS GREATER THAN PS-GAME-COUNT.
007330
007340       2600-GRABAR-PICKS-F.  EXIT.
007350
007360*     -----------------------------------------------------------
007370       2610-GRABAR-UN-PICK-I.
007380
007390           SET PS-GP-IDX TO WS-IDX.
007400           MOVE PS-USER-ID                 TO PK-USERID.
007410           MOVE PS-POOL-ID                 TO PK-POOLID.
007420           MOVE PS-GP-GAME-ID (PS-GP-IDX)   TO PK-GAMEID.
007430           MOVE WS-DERIVED-SEASON          TO PK-SEASON.
007440           MOVE WS-DERIVED-WEEK            TO PK-WEEKNO.
007450           MOVE PS-GP-CHOSEN-TEAM-ID (PS-GP-IDX) TO PK-CHOSTEAM.
007460           MOVE PS-GP-CONFIDENCE (PS-GP-IDX)     TO PK-CONFID.
007470
007480           IF WS-EXIST-COUNT IS EQUAL ZEROS
007490               EXEC SQL
007500                   INSERT INTO PICKPL.TBPICK
007510                       (USERID, POOLID, GAMEID, SEASON, WEEKNO,
007520                        CHOSTEAM, CONFID)
007530                   VALUES
007540                       (:PK-USERID, :PK-POOLID, :PK-GAMEID,
007550                        :PK-SEASON, :PK-WEEKNO, :PK-CHOSTEAM,
007560                        :PK-CONFID)
007570               END-EXEC
007580           ELSE
007590               EXEC SQL
007600                   UPDATE PICKPL.TBPICK
007610                      SET CONFID = :PK-CONFID
007620                    WHERE USERID = :PK-USERID
007630                      AND POOLID  = :PK-POOLID
007640                      AND GAMEID  = :PK-GAMEID
007650               END-EXEC
007660           END-IF.
007670
007680           IF SQLCODE IS NOT EQUAL ZEROS
007690               MOVE SQLCODE TO WS-SQLCODE-FORMAT
007700               DISPLAY '*PGMPKSUB - DB2 ERROR GRABANDO PICK = '
007710                   WS-SQLCODE-FORMAT
007720           END-IF.
007730
007740       2610-GRABAR-UN-PICK-F.  EXIT.
007750
007760*     -----------------------------------------------------------
007770       2800-ESCRIBIR-RESULTADO-I.
007780
007790           WRITE PR-PICK-RESULT-RECORD.
007800           IF FS-PIKRES IS NOT EQUAL '00'
007810               DISPLAY '*PGMPKSUB - ERROR WRITE PIKRES = ' FS-PIKRES
007820           END-IF.
007830
007840       2800-ESCRIBIR-RESULTADO-F.  EXIT.
007850
007860*     -----------------------------------------------------------
007870       2900-LEER-SUBMISSION-I.
007880
007890           READ PIKSUB.
007900
007910           EVALUATE FS-PIKSUB
007920               WHEN '00'
007930                   ADD 1 TO WS-SUBS-READ
007940               WHEN '10'
007950                   SET WS-FIN-LECTURA TO TRUE
007960               WHEN OTHER
007970                   DISPLAY '*PGMPKSUB - ERROR READ PIKSUB = ' FS-PIKSUB
007980                   SET WS-FIN-LECTURA TO TRUE
007990           END-EVALUATE.
008000
008010       2900-LEER-SUBMISSION-F.  EXIT.
008020
008030*     -----------------------------------------------------------
008040       9999-FINAL-I.
008050
008060           SET WS-VALPL-FUNC-TERMINATE TO TRUE.
008070           CALL 'PGMVALPL' USING WS-VALPL-PARMS.
008080
008090           SET WS-SCORM-FUNC-TERMINATE TO TRUE.
008100           CALL 'PGMSCORM' USING WS-SCORM-PARMS.
008110
008120           DISPLAY '**********************************************'.
008130           DISPLAY 'PGMPKSUB SUBS READ......: ' WS-SUBS-READ.
008140           DISPLAY 'PGMPKSUB SUBS ACCEPTED..: ' WS-SUBS-ACCEPTED.
008150           DISPLAY 'PGMPKSUB SUBS REJECTED..: ' WS-SUBS-REJECTED.
008160
008170           CLOSE PIKSUB.
008180           IF FS-PIKSUB IS NOT EQUAL '00'
008190               DISPLAY '*PGMPKSUB - ERROR CLOSE PIKSUB = ' FS-PIKSUB
008200               MOVE 9999 TO RETURN-CODE
008210           END-IF.
008220
008230           CLOSE GMFILE.
008240           IF FS-GMFILE IS NOT EQUAL '00'
008250               DISPLAY '*PGMPKSUB - ERROR CLOSE GMFILE = ' FS-GMFILE
008260               MOVE 9999 TO RETURN-CODE
008270           END-IF.
008280
008290           CLOSE PIKRES.
008300           IF FS-PIKRES IS NOT EQUAL '00'
008310               DISPLAY '*PGMPKSUB - ERROR CLOSE PIKRES = ' FS-PIKRES
008320               MOVE 9999 TO RETURN-CODE
008330           END-IF.
008340
008350       9999-FINAL-F.  EXIT.
