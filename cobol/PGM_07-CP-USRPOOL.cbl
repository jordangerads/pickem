000100******************************************************************
000200*    COPY MEMBER   : CP-USRPOOL                                 *
000300*    DESCRIPTION....: RECORD LAYOUT OF THE USER-POOL-FILE        *
000400*                     MANY-TO-MANY MEMBERSHIP OF A USER IN A     *
000500*                     POOL, WITH THE ROLE HELD IN THAT POOL.     *
000600*    RECORD LENGTH..: 30                                         *
000700*------------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
001000*    86/09/02  RTC  PP-0001    ORIGINAL LAYOUT.                  *
001100******************************************************************
001200 01  UP-USRPOOL-RECORD.
001300     05  UP-USER-ID                  PIC 9(9).
001400     05  UP-POOL-ID                  PIC 9(9).
001500     05  UP-USER-ROLE                PIC X(10).
001600     05  FILLER                      PIC X(02).
