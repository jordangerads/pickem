000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PGMVALPL.
000030       AUTHOR.        R T CARDOSI.
000040       INSTALLATION.  PICKPOOL DATA PROCESSING - BATCH SECTION.
000050       DATE-WRITTEN.  SEPTEMBER 1986.
000060       DATE-COMPILED.
000070       SECURITY.      UNCLASSIFIED - INTERNAL BATCH SUBPROGRAM.
000080*-----------------------------------------------------------------*
000090*    PROGRAM....: PGMVALPL                                       *
000100*    CALLED BY..: PGMPKSUB, PGMPKNOT                             *
000110*-----------------------------------------------------------------*
000120*    PURPOSE....: CENTRAL MEMBERSHIP-VALIDATION SUBROUTINE.       *
000130*                 GIVEN A USER-ID AND A POOL-ID, CONFIRMS THE     *
000140*                 USER EXISTS ON THE USER-FILE AND HOLDS AT       *
000150*                 LEAST ONE ROW ON THE USER-POOL-FILE FOR THE     *
000160*                 REQUESTED POOL.  BOTH THE SUBMISSION PROGRAM    *
000170*                 AND THE MISSING-PICKS NOTIFICATION PROGRAM      *
000180*                 MUST APPLY THE SAME MEMBERSHIP RULE, SO THE     *
000190*                 RULE LIVES HERE ONCE AND IS CALLED BY BOTH.     *
000200*-----------------------------------------------------------------*
000210*    MAINT LOG                                                  *
000220*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
000230*    86/09/02  RTC  PP-0001    ORIGINAL SUBROUTINE, MODELLED ON  *
000240*                              THE PGMRUCAF CALL CONVENTION.     *
000250*    89/02/17  RTC  PP-0066    ADDED 'T' TERMINATE FUNCTION SO   *
000260*                              CALLERS CAN CLOSE OUR FILES AT    *
000270*                              END OF RUN INSTEAD OF LEAVING     *
000280*                              THEM OPEN UNTIL JOB STEP END.     *
000290*    98/11/30  LJH  Y2K-014    CONFIRMED NO 2-DIGIT YEAR FIELDS   *
000300*                              IN THIS SUBROUTINE - NO CHANGE.    *
000310*    03/05/06  WDK  PP-0284    USER-POOL BROWSE NOW STOPS AS      *
000320*                              SOON AS A MATCHING POOL-ID IS      *
000330*                              FOUND INSTEAD OF READING TO THE    *
000340*                              END OF THE USER'S ROWS.            *
000350*    08/02/20  PMQ  PP-0332    TRANSLATED THE WORKING-STORAGE     *
000360*                              SECTION-HEADER COMMENT "ARCHIVOS"  *
000370*                              TO "FILES" - MISSED IN PP-0331.    *
000380*-----------------------------------------------------------------*
000390      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000400       ENVIRONMENT DIVISION.
000410       CONFIGURATION SECTION.
000420
000430       SPECIAL-NAMES.
000440           CLASS VALID-ROLE-CHAR IS 'A' THRU 'Z'
000450           UPSI-0 IS VALPL-TRACE-SWITCH.
000460
000470       INPUT-OUTPUT SECTION.
000480       FILE-CONTROL.
000490
000500           SELECT USRFILE  ASSIGN TO DDUSRFIL
000510           ORGANIZATION IS INDEXED
000520           ACCESS       IS RANDOM
000530           RECORD KEY   IS US-USER-ID
000540           FILE STATUS  IS FS-USRFILE.
000550
000560           SELECT USRPOOL  ASSIGN TO DDUSRPL
000570           ORGANIZATION IS INDEXED
000580           ACCESS       IS DYNAMIC
000590           RECORD KEY   IS WS-USRPOOL-STARTKEY
000600           FILE STATUS  IS FS-USRPOOL.
000610
000620      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000630       DATA DIVISION.
000640       FILE SECTION.
000650
000660       FD  USRFILE
000670           BLOCK CONTAINS 0 RECORDS
000680           RECORDING MODE IS F.
000690       COPY CP-USER.
000700
000710       FD  USRPOOL
000720           BLOCK CONTAINS 0 RECORDS
000730           RECORDING MODE IS F.
000740       COPY CP-USRPOOL.
000750
000760       WORKING-STORAGE SECTION.
000770*     =========================*
000780
000790*     ---------- FILES ----------------------------------------
000800       77  FS-USRFILE              PIC XX       VALUE SPACES.
000810       77  FS-USRPOOL               PIC XX       VALUE SPACES.
000820
000830       77  WS-FIRST-CALL-SW         PIC X(01)    VALUE 'Y'.
000840           88  WS-FIRST-CALL            VALUE 'Y'.
000850           88  WS-NOT-FIRST-CALL        VALUE 'N'.
000860
000870       77  WS-BROWSE-SW             PIC X(01)    VALUE 'N'.
000880           88  WS-BROWSE-DONE           VALUE 'Y'.
000890           88  WS-BROWSE-NOT-DONE       VALUE 'N'.
000900
000910       77  WS-MEMBER-SW             PIC X(01)    VALUE 'N'.
000920           88  WS-MEMBER-FOUND          VALUE 'Y'.
000930           88  WS-MEMBER-NOT-FOUND      VALUE 'N'.
000940
000950*     ---------- START KEY FOR THE MEMBERSHIP BROWSE ----------
000960       01  WS-USRPOOL-STARTKEY.
000970           05  WS-SK-USER-ID        PIC 9(9).
000980           05  WS-SK-POOL-ID        PIC 9(9).
000990
001000       01  WS-USRPOOL-STARTKEY-X REDEFINES WS-USRPOOL-STARTKEY
001010                                   PIC X(18).
001020
001030*     ---------- ACCUMULATORS ----------------------------------
001040       77  WS-CALLS-CANT            PIC 9(7)  USAGE COMP  VALUE 0.
001050       77  WS-VALID-CANT            PIC 9(7)  USAGE COMP  VALUE 0.
001060       77  WS-INVALID-CANT          PIC 9(7)  USAGE COMP  VALUE 0.
001070
001080*     ---------- CALLER-FACING RESULT TEXT, LOADED AS A TABLE --
001090       01  WS-RESULT-TEXT-LOAD.
001100           05  FILLER               PIC X(25)
001110                                     VALUE 'MEMBERSHIP OK           '.
001120           05  FILLER               PIC X(25)
001130                                     VALUE 'USER-ID OR POOL-ID BLANK'.
001140           05  FILLER               PIC X(25)
001150                                     VALUE 'USER NOT ON USER-FILE   '.
001160           05  FILLER               PIC X(25)
001170                                     VALUE 'USER HAS NO POOL ROWS   '.
001180           05  FILLER               PIC X(25)
001190                                     VALUE 'POOL-ID NOT AMONG ROWS  '.
001200
001210       01  WS-RESULT-TEXT-TABLE REDEFINES WS-RESULT-TEXT-LOAD.
001220           05  WS-RESULT-TEXT   OCCURS 5 TIMES PIC X(25).
001230
001240       77  WS-RESULT-IDX            PIC 9(1)  USAGE COMP  VALUE 1.
001250
001260       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001270
001280*     -----------------------------------------------------------
001290       LINKAGE SECTION.
001300*     =================*
001310
001320       01  LK-VALPL-PARMS.
001330           03  LK-VALPL-FUNCTION    PIC X(01).
001340               88  LK-FUNC-VALIDATE     VALUE 'V'.
001350               88  LK-FUNC-TERMINATE    VALUE 'T'.
001360           03  LK-USER-ID           PIC 9(9).
001370           03  LK-POOL-ID           PIC 9(9).
001380           03  LK-VALID-FLAG        PIC X(01).
001390               88  LK-VALID             VALUE 'Y'.
001400               88  LK-INVALID           VALUE 'N'.
001410           03  LK-REASON-IDX        PIC 9(1).
001420           03  FILLER               PIC X(18).
001430
001440       01  LK-VALPL-PARMS-KEY REDEFINES LK-VALPL-PARMS.
001450           03  FILLER               PIC X(01).
001460           03  LK-COMBINED-ID       PIC 9(18).
001470           03  FILLER               PIC X(20).
001480
001490      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001500       PROCEDURE DIVISION USING LK-VALPL-PARMS.
001510
001520       MAIN-PROGRAM-I.
001530
001540           ADD 1 TO WS-CALLS-CANT.
001550
001560           IF LK-FUNC-TERMINATE
001570               PERFORM 9999-FINAL-I THRU 9999-FINAL-F
001580           ELSE
001590               IF WS-FIRST-CALL
001600                   PERFORM 1000-INICIO-I THRU 1000-INICIO-F
001610               END-IF
001620               PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
001630           END-IF.
001640
001650       MAIN-PROGRAM-F.  GOBACK.
001660
001670*     -----------------------------------------------------------
001680       1000-INICIO-I.
001690
001700           OPEN INPUT USRFILE.
001710           IF FS-USRFILE IS NOT EQUAL '00'
001720               DISPLAY '*PGMVALPL - ERROR OPEN USRFILE = ' FS-USRFILE
001730               MOVE 9999 TO RETURN-CODE
001740           END-IF.
001750
001760           OPEN INPUT USRPOOL.
001770           IF FS-USRPOOL IS NOT EQUAL '00'
001780               DISPLAY '*PGMVALPL - ERROR OPEN USRPOOL = ' FS-USRPOOL
001790               MOVE 9999 TO RETURN-CODE
001800           END-IF.
001810
001820           SET WS-NOT-FIRST-CALL TO TRUE.
001830
001840       1000-INICIO-F.  EXIT.
001850
001860*     -----------------------------------------------------------
001870       2000-PROCESO-I.
001880
001890           SET LK-INVALID     TO TRUE.
001900           MOVE 2             TO LK-REASON-IDX.
001910           SET WS-MEMBER-NOT-FOUND  TO TRUE.
001920           SET WS-BROWSE-NOT-DONE   TO TRUE.
001930
001940           IF LK-USER-ID IS EQUAL ZEROS
001950              OR LK-POOL-ID IS EQUAL ZEROS
001960               ADD 1 TO WS-INVALID-CANT
001970           ELSE
001980               PERFORM 2100-LEER-USUARIO-I THRU 2100-LEER-USUARIO-F
001990               IF FS-USRFILE IS EQUAL '00'
002000                   PERFORM 2200-BROWSE-POOLS-I THRU 2200-BROWSE-POOLS-F
002010                       UNTIL WS-BROWSE-DONE
002020                   IF WS-MEMBER-FOUND
002030                       SET LK-VALID TO TRUE
002040                       MOVE 1       TO LK-REASON-IDX
002050                       ADD 1 TO WS-VALID-CANT
002060                   ELSE
002070                       ADD 1 TO WS-INVALID-CANT
002080                   END-IF
002090               ELSE
002100                   MOVE 3 TO LK-REASON-IDX
002110                   ADD 1 TO WS-INVALID-CANT
002120               END-IF
002130           END-IF.
002140
002150           MOVE LK-REASON-IDX TO WS-RESULT-IDX.
002160           IF VALPL-TRACE-SWITCH
002170               DISPLAY 'PGMVALPL TRACE RESULT = '
002180                   WS-RESULT-TEXT (WS-RESULT-IDX)
002190           END-IF.
002200
002210       2000-PROCESO-F.  EXIT.
002220
002230*     -----------------------------------------------------------
002240       2100-LEER-USUARIO-I.
002250
002260           MOVE LK-USER-ID  TO US-USER-ID.
002270           READ USRFILE
002280               INVALID KEY
002290                   MOVE '23' TO FS-USRFILE.
002300
002310       2100-LEER-USUARIO-F.  EXIT.
002320
002330*     -----------------------------------------------------------
002340       2200-BROWSE-POOLS-I.
002350
002360           IF LK-REASON-IDX IS EQUAL 2
002370               MOVE LK-USER-ID  TO WS-SK-USER-ID
002380               MOVE ZEROS       TO WS-SK-POOL-ID
002390               MOVE 4           TO LK-REASON-IDX
002400               START USRPOOL KEY IS NOT LESS THAN
002410                   WS-USRPOOL-STARTKEY
002420                   INVALID KEY
002430                       SET WS-BROWSE-DONE TO TRUE
002440           END-IF.
002450
002460           IF WS-BROWSE-NOT-DONE
002470               READ USRPOOL NEXT RECORD
002480                   AT END
002490                       SET WS-BROWSE-DONE TO TRUE
002500               END-READ
002510           END-IF.
002520
002530           IF WS-BROWSE-NOT-DONE
002540               IF UP-USER-ID IS NOT EQUAL LK-USER-ID
002550                   SET WS-BROWSE-DONE TO TRUE
002560               ELSE
002570                   IF UP-POOL-ID IS EQUAL LK-POOL-ID
002580                       SET WS-MEMBER-FOUND TO TRUE
002590                       SET WS-BROWSE-DONE  TO TRUE
002600                   ELSE
002610                       MOVE 5 TO LK-REASON-IDX
002620                   END-IF
002630               END-IF
002640           END-IF.
002650
002660       2200-BROWSE-POOLS-F.  EXIT.
002670
002680*     -----------------------------------------------------------
002690       9999-FINAL-I.
002700
002710           IF WS-NOT-FIRST-CALL
002720               CLOSE USRFILE
002730               CLOSE USRPOOL
002740           END-IF.
002750
002760           DISPLAY 'PGMVALPL CALLS......: ' WS-CALLS-CANT
002770           DISPLAY 'PGMVALPL VALID......: ' WS-VALID-CANT
002780           DISPLAY 'PGMVALPL INVALID....: ' WS-INVALID-CANT.
002790
002800       9999-FINAL-F.  EXIT.
002810
