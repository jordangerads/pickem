000100******************************************************************
000200*    COPY MEMBER   : CP-USER                                    *
000300*    DESCRIPTION....: RECORD LAYOUT OF THE USER-FILE             *
000400*                     ONE ROW PER REGISTERED POOL PLAYER.       *
000500*    RECORD LENGTH..: 100                                        *
000600*------------------------------------------------------------------
000700*    MAINT LOG                                                  *
000800*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
000900*    86/09/02  RTC  PP-0001    ORIGINAL LAYOUT.                  *
001000******************************************************************
001100 01  US-USER-RECORD.
001200     05  US-USER-ID                  PIC 9(9).
001300     05  US-FIRST-NAME               PIC X(20).
001400     05  US-LAST-NAME                PIC X(20).
001500     05  US-EMAIL                    PIC X(50).
001600     05  FILLER                      PIC X(01).
