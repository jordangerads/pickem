000100******************************************************************
000200*    COPY MEMBER   : CP-PIKSUB                                  *
000300*    DESCRIPTION....: RECORD LAYOUT OF THE PICK-SUBMISSION-FILE  *
000400*                     ONE ROW PER USER/POOL SUBMISSION, WITH A   *
000500*                     REPEATING GROUP OF UP TO 20 GAME-PICKS.    *
000600*    RECORD LENGTH..: 424 (MAXIMUM, 20 GAME-PICK ENTRIES)         *
000700*------------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
001000*    91/03/11  WDK  PP-0142    ORIGINAL LAYOUT.                  *
001100*    96/08/05  LJH  PP-0233    RAISED TABLE FROM 16 TO 20 TO     *
001200*                              COVER BYE-WEEK DOUBLE SLATES.     *
001300******************************************************************
001400 01  PS-PICK-SUBMISSION-RECORD.
001500     05  PS-USER-ID                  PIC 9(9).
001600     05  PS-POOL-ID                  PIC 9(9).
001700     05  PS-GAME-COUNT               PIC 9(2).
001800     05  PS-GAME-PICK OCCURS 20 TIMES
001900             DEPENDING ON PS-GAME-COUNT
002000             INDEXED BY PS-GP-IDX.
002100         10  PS-GP-GAME-ID           PIC 9(9).
002200         10  PS-GP-CHOSEN-TEAM-ID    PIC 9(9).
002300         10  PS-GP-CONFIDENCE        PIC 9(2).
002400     05  FILLER                      PIC X(04).
