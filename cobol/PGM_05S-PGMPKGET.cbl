000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PGMPKGET.
000030       AUTHOR.        W D KOWALSKI.
000040       INSTALLATION.  PICKPOOL DATA PROCESSING - BATCH SECTION.
000050       DATE-WRITTEN.  MARCH 1991.
000060       DATE-COMPILED.
000070       SECURITY.      UNCLASSIFIED - INTERNAL BATCH PROGRAM.
000080******************************************************************
000090*                   GETUSERPICKS BATCH                           *
000100*                   ==================                           *
000110*                                                                 *
000120*  - READS THE PICK-REQUEST-FILE, ONE RECORD PER USER/POOL/SEASON/*
000130*    WEEK FOR WHICH THE SAVED PICKS ARE WANTED.                  *
000140*  - FOR EACH REQUEST, OPENS A CURSOR ON TBPICK JOINED TO TBPOOL  *
000150*    (TO BRING BACK THE POOL NAME) AND EXTRACTS ALL THE ROWS.     *
000160*  - WRITES A PICK-EXTRACT-FILE WITH ONE ROW PER PICK FOUND.      *
000170*                                                                 *
000180*  THIS IS A READ-ONLY INQUIRY RUN - NO TABLE IS MODIFIED.        *
000190******************************************************************
000200*    MAINT LOG                                                  *
000210*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
000220*    91/03/11  WDK  PP-0142    ORIGINAL PROGRAM.                 *
000230*    96/08/05  LJH  PP-0233    NO CHANGE OF SUBSTANCE - CARRIED   *
000240*                              FORWARD WITH THE CP-PIKEXT WIDTH   *
000250*                              BUMP MADE FOR THE SUBMISSION SIDE. *
000260*    98/11/30  LJH  Y2K-014    CONFIRMED SEASON FIELD IS 4 DIGITS. *
000270*    02/03/14  WDK  PP-0266    SWITCHED TBPICK/TBPOOL ACCESS FROM *
000280*                              IN-LINE DCLGEN GROUPS TO THE       *
000290*                              SHARED TBPICK/TBPOOL COPY MEMBERS. *
000300*    08/02/20  PMQ  PP-0332    TRANSLATED THE WORKING-STORAGE     *
000310*                              SECTION-HEADER COMMENTS "STATUS    *
000320*                              ARCHIVOS" AND "CONTADORES" - MISSED*
000330*                              IN PP-0331.                        *
000340******************************************************************
000350      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000360       ENVIRONMENT DIVISION.
000370       CONFIGURATION SECTION.
000380
000390       SPECIAL-NAMES.
000400           UPSI-0 IS PKGET-TRACE-SWITCH.
000410
000420       INPUT-OUTPUT SECTION.
000430       FILE-CONTROL.
000440
000450           SELECT PKGREQ    ASSIGN TO DDPKGREQ
000460           FILE STATUS  IS FS-PKGREQ.
000470
000480           SELECT PIKEXT    ASSIGN TO DDPIKEXT
000490           FILE STATUS  IS FS-PIKEXT.
000500
000510      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000520       DATA DIVISION.
000530       FILE SECTION.
000540
000550       FD  PKGREQ
000560           BLOCK CONTAINS 0 RECORDS
000570           RECORDING MODE IS F.
000580       COPY CP-PKGREQ.
000590
000600       FD  PIKEXT
000610           BLOCK CONTAINS 0 RECORDS
000620           RECORDING MODE IS F.
000630       COPY CP-PIKEXT.
000640
000650       WORKING-STORAGE SECTION.
000660*     =========================*
000670
000680*     ---------- FILE STATUS ------------------------------------
000690       77  FS-PKGREQ               PIC XX       VALUE SPACES.
000700       77  FS-PIKEXT               PIC XX       VALUE SPACES.
000710
000720       77  WS-FIN-LECTURA-SW       PIC X(01)    VALUE 'N'.
000730           88  WS-FIN-LECTURA          VALUE 'Y'.
000740           88  WS-NO-FIN-LECTURA       VALUE 'N'.
000750
000760       77  WS-FIN-FETCH-SW         PIC X(01)    VALUE 'N'.
000770           88  WS-FIN-FETCH            VALUE 'Y'.
000780           88  WS-NO-FIN-FETCH         VALUE 'N'.
000790
000800       77  WS-FOUND-SW             PIC X(01)    VALUE 'N'.
000810           88  WS-SOME-FOUND           VALUE 'Y'.
000820           88  WS-NONE-FOUND           VALUE 'N'.
000830
000840*     ---------- COUNTERS ----------------------------------------
000850       77  WS-REQS-READ            PIC 9(7)  USAGE COMP  VALUE 0.
000860       77  WS-REQS-EMPTY           PIC 9(7)  USAGE COMP  VALUE 0.
000870       77  WS-PICKS-WRITTEN        PIC 9(7)  USAGE COMP  VALUE 0.
000880
000890*     ---------- TRACE KEY, ONE VIEW AS X(24) ---------------------
000900       01  WS-REQ-KEY.
000910           05  WK-USER-ID           PIC 9(9).
000920           05  WK-POOL-ID           PIC 9(9).
000930           05  WK-SEASON            PIC 9(4).
000940           05  WK-WEEK              PIC 9(2).
000950
000960       01  WS-REQ-KEY-X REDEFINES WS-REQ-KEY
000970                                   PIC X(24).
000980       01  WS-REQ-KEY-NUM REDEFINES WS-REQ-KEY
000990                                   PIC 9(24).
001000
001010*     ---------- TRACE TEXT, LOADED AS A TABLE ---------------------
001020       01  WS-RESULT-TEXT-LOAD.
001030           05  FILLER               PIC X(25)
001040                                     VALUE 'PICKS RETURNED           '.
001050           05  FILLER               PIC X(25)
001060                                     VALUE 'NO PICKS FOR KEY         '.
001070
001080       01  WS-RESULT-TEXT-TABLE REDEFINES WS-RESULT-TEXT-LOAD.
001090           05  WS-RESULT-TEXT   OCCURS 2 TIMES PIC X(25).
001100       77  WS-RESULT-IDX            PIC 9(1)  USAGE COMP  VALUE 1.
001110
001120*     ---------- DB2 ----------------------------------------------
001130       77  NOT-FOUND               PIC S9(9) COMP VALUE +100.
001140       77  WS-SQLCODE-FORMAT       PIC -ZZZZZZZZZZ.
001150
001160           EXEC SQL INCLUDE SQLCA END-EXEC.
001170           COPY TBPICK.
001180           COPY TBPOOL.
001190
001200           EXEC SQL
001210               DECLARE PKGCURSOR CURSOR FOR
001220               SELECT A.GAMEID, A.CHOSTEAM, A.CONFID, A.CONFID_IND,
001230                      B.POOLNAME
001240                 FROM PICKPL.TBPICK A
001250                 LEFT JOIN PICKPL.TBPOOL B
001260                   ON A.POOLID = B.POOLID
001270                WHERE A.USERID = :GQ-USER-ID
001280                  AND A.POOLID = :GQ-POOL-ID
001290                  AND A.SEASON = :GQ-SEASON
001300                  AND A.WEEKNO = :GQ-WEEK
001310                ORDER BY A.GAMEID ASC
001320           END-EXEC.
001330
001340       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001350
001360      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001370       PROCEDURE DIVISION.
001380
001390       MAIN-PROGRAM-I.
001400
001410           PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
001420           PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
001430                                  UNTIL WS-FIN-LECTURA.
001440           PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
001450
001460       MAIN-PROGRAM-F.  GOBACK.
001470
001480*     -----------------------------------------------------------
001490       1000-INICIO-I.
001500
001510           OPEN INPUT PKGREQ.
001520           IF FS-PKGREQ IS NOT EQUAL '00'
001530               DISPLAY '*PGMPKGET - ERROR OPEN PKGREQ = ' FS-PKGREQ
001540               MOVE 9999 TO RETURN-CODE
001550               SET WS-FIN-LECTURA TO TRUE
001560           END-IF.
001570
001580           OPEN OUTPUT PIKEXT.
001590           IF FS-PIKEXT IS NOT EQUAL '00'
001600               DISPLAY '*PGMPKGET - ERROR OPEN PIKEXT = ' FS-PIKEXT
001610               MOVE 9999 TO RETURN-CODE
001620               SET WS-FIN-LECTURA TO TRUE
001630           END-IF.
001640
001650           PERFORM 2900-LEER-REQUEST-I THRU 2900-LEER-REQUEST-F.
001660
001670       1000-INICIO-F.  EXIT.
001680
001690*     -----------------------------------------------------------
001700       2000-PROCESO-I.
001710
001720           PERFORM 2100-PROCESAR-REQUEST-I THRU 2100-PROCESAR-REQUEST-F.
001730           PERFORM 2900-LEER-REQUEST-I     THRU 2900-LEER-REQUEST-F.
001740
001750       2000-PROCESO-F.  EXIT.
001760
001770*     -----------------------------------------------------------
001780       2100-PROCESAR-REQUEST-I.
001790
001800           MOVE GQ-USER-ID TO WK-USER-ID.
001810           MOVE GQ-POOL-ID TO WK-POOL-ID.
001820           MOVE GQ-SEASON  TO WK-SEASON.
001830           MOVE GQ-WEEK    TO WK-WEEK.
001840           SET WS-NONE-FOUND   TO TRUE.
001850           SET WS-NO-FIN-FETCH TO TRUE.
001860
001870           IF PKGET-TRACE-SWITCH
001880               DISPLAY 'PGMPKGET TRACE KEY = ' WS-REQ-KEY-X
001890           END-IF.
001900
001910           EXEC SQL OPEN PKGCURSOR END-EXEC.
001920           IF SQLCODE IS NOT EQUAL ZEROS
001930               MOVE SQLCODE TO WS-SQLCODE-FORMAT
001940               DISPLAY '*PGMPKGET - DB2 ERROR ON OPEN PKGCURSOR = '
001950                   WS-SQLCODE-FORMAT
001960               SET WS-FIN-FETCH TO TRUE
001970           END-IF.
001980
001990           PERFORM 2200-FETCH-UNO-I THRU 2200-FETCH-UNO-F
002000               UNTIL WS-FIN-FETCH.
002010
002020           EXEC SQL CLOSE PKGCURSOR END-EXEC.
002030
002040           IF WS-NONE-FOUND
002050               ADD 1 TO WS-REQS-EMPTY
002060               SET WS-RESULT-IDX TO 2
002070           ELSE
002080               SET WS-RESULT-IDX TO 1
002090           END-IF.
002100
002110           IF PKGET-TRACE-SWITCH
002120               DISPLAY 'PGMPKGET TRACE KEY NUM = ' WS-REQ-KEY-NUM
002130               DISPLAY 'PGMPKGET TRACE RESULT = '
002140                   WS-RESULT-TEXT (WS-RESULT-IDX)
002150           END-IF.
002160
002170       2100-PROCESAR-REQUEST-F.  EXIT.
002180
002190*     -----------------------------------------------------------
002200       2200-FETCH-UNO-I.
002210
002220           EXEC SQL
002230               FETCH PKGCURSOR
002240                INTO :PK-GAMEID, :PK-CHOSTEAM, :PK-CONFID
002250                     :PK-CONFID-IND, :PL-POOLNAME
002260           END-EXEC.
002270
002280           EVALUATE SQLCODE
002290               WHEN ZEROS
002300                   SET WS-SOME-FOUND TO TRUE
002310                   MOVE GQ-USER-ID    TO PX-USER-ID
002320                   MOVE GQ-POOL-ID    TO PX-POOL-ID
002330                   MOVE PL-POOLNAME   TO PX-POOL-NAME
002340                   MOVE PK-GAMEID     TO PX-GAME-ID
002350                   MOVE GQ-SEASON     TO PX-SEASON
002360                   MOVE GQ-WEEK       TO PX-WEEK
002370                   MOVE PK-CHOSTEAM   TO PX-CHOSEN-TEAM-ID
002380                   IF PK-CONFID-IND IS LESS THAN ZEROS
002390                       MOVE ZEROS TO PX-CONFIDENCE
002400                   ELSE
002410                       MOVE PK-CONFID TO PX-CONFIDENCE
002420                   END-IF
002430                   WRITE PX-PICK-EXTRACT-RECORD
002440                   IF FS-PIKEXT IS NOT EQUAL '00'
002450                       DISPLAY '*PGMPKGET - ERROR WRITE PIKEXT = '
002460                           FS-PIKEXT
002470                   END-IF
002480                   ADD 1 TO WS-PICKS-WRITTEN
002490               WHEN NOT-FOUND
002500                   SET WS-FIN-FETCH TO TRUE
002510               WHEN OTHER
002520                   MOVE SQLCODE TO WS-SQLCODE-FORMAT
002530                   DISPLAY '*PGMPKGET - DB2 ERROR ON FETCH PKGCURSOR = '
002540                       WS-SQLCODE-FORMAT
002550                   SET WS-FIN-FETCH TO TRUE
002560           END-EVALUATE.
002570
002580       2200-FETCH-UNO-F.  EXIT.
002590
002600*     -----------------------------------------------------------
002610       2900-LEER-REQUEST-I.
002620
002630           READ PKGREQ.
002640
002650           EVALUATE FS-PKGREQ
002660               WHEN '00'
002670                   ADD 1 TO WS-REQS-READ
002680               WHEN '10'
002690                   SET WS-FIN-LECTURA TO TRUE
002700               WHEN OTHER
002710                   DISPLAY '*PGMPKGET - ERROR READ PKGREQ = ' FS-PKGREQ
002720                   SET WS-FIN-LECTURA TO TRUE
002730           END-EVALUATE.
002740
002750       2900-LEER-REQUEST-F.  EXIT.
002760
002770*     -----------------------------------------------------------
002780       9999-FINAL-I.
002790
002800           DISPLAY '**********************************************'.
002810           DISPLAY 'PGMPKGET REQUESTS READ.......: ' WS-REQS-READ.
002820           DISPLAY 'PGMPKGET REQUESTS EMPTY......: ' WS-REQS-EMPTY.
002830           DISPLAY 'PGMPKGET PICKS WRITTEN.......: ' WS-PICKS-WRITTEN.
002840
002850           CLOSE PKGREQ.
002860           IF FS-PKGREQ IS NOT EQUAL '00'
002870               DISPLAY '*PGMPKGET - ERROR CLOSE PKGREQ = ' FS-PKGREQ
002880               MOVE 9999 TO RETURN-CODE
002890           END-IF.
002900
002910           CLOSE PIKEXT.
002920           IF FS-PIKEXT IS NOT EQUAL '00'
002930               DISPLAY '*PGMPKGET - ERROR CLOSE PIKEXT = ' FS-PIKEXT
002940               MOVE 9999 TO RETURN-CODE
002950           END-IF.
002960
002970       9999-FINAL-F.  EXIT.
