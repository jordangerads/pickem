000100******************************************************************
000200*    COPY MEMBER   : CP-REMEML                                  *
000300*    DESCRIPTION....: RECORD LAYOUT OF THE REMINDER-EMAIL-FILE   *
000400*                     ONE ROW PER USER/POOL STILL MISSING PICKS  *
000500*                     FOR A GAME KICKING OFF IN THE NEXT 24      *
000600*                     HOURS, WITH A REPEATING GROUP OF THE       *
000700*                     GAMES STILL MISSING A PICK.                *
000800*    RECORD LENGTH..: 3684 (MAXIMUM, 50 MISSING-GAME ENTRIES)    *
000900*------------------------------------------------------------------
001000*    MAINT LOG                                                  *
001100*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
001200*    92/11/20  RTC  PP-0167    ORIGINAL LAYOUT.                  *
001300******************************************************************
001400 01  RE-REMINDER-EMAIL-RECORD.
001500     05  RE-USER-ID                  PIC 9(9).
001600     05  RE-POOL-ID                  PIC 9(9).
001700     05  RE-FIRST-NAME               PIC X(20).
001800     05  RE-EMAIL                    PIC X(50).
001900     05  RE-POOL-NAME                PIC X(40).
002000     05  RE-MISSING-COUNT            PIC 9(2).
002100     05  RE-MISSING-GAME OCCURS 50 TIMES
002200             DEPENDING ON RE-MISSING-COUNT
002300             INDEXED BY RE-MG-IDX.
002400         10  RE-MG-AWAY-TEAM-NAME    PIC X(30).
002500         10  RE-MG-HOME-TEAM-NAME    PIC X(30).
002600         10  RE-MG-GAME-TIME-EPOCH   PIC 9(11).
002700     05  FILLER                      PIC X(04).
