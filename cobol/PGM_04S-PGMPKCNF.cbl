000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PGMPKCNF.
000030       AUTHOR.        W D KOWALSKI.
000040       INSTALLATION.  PICKPOOL DATA PROCESSING - BATCH SECTION.
000050       DATE-WRITTEN.  OCTOBER 1994.
000060       DATE-COMPILED.
000070       SECURITY.      UNCLASSIFIED - INTERNAL BATCH PROGRAM.
000080******************************************************************
000090*                   GETCONFIDENCEVALUES BATCH                    *
000100*                   ========================                     *
000110*                                                                 *
000120*  - READS THE CONF-REQUEST-FILE, ONE RECORD PER POOL/SEASON/WEEK.*
000130*  - QUERIES TBPOOL TO OBTAIN THE SCORING METHOD.                 *
000140*  - COUNTS THE GAMES SCHEDULED FOR THAT SEASON/WEEK ON THE       *
000150*    GAME-FILE (BROWSE ON THE ALTERNATE KEY).                    *
000160*  - CALLS PGMSCORM (BUILD-LIST) TO GENERATE THE CORRESPONDING    *
000170*    LIST OF CONFIDENCE VALUES.                                   *
000180*  - WRITES ONE RESULT RECORD FOR EACH REQUEST.                   *
000190*                                                                 *
000200*  NOTHING IS WRITTEN TO DB2 - THIS IS A READ-ONLY INQUIRY RUN.   *
000210******************************************************************
000220*    MAINT LOG                                                  *
000230*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
000240*    94/10/02  WDK  PP-0211    ORIGINAL PROGRAM.                 *
000250*    98/11/30  LJH  Y2K-014    CONFIRMED SEASON FIELD IS 4 DIGITS *
000260*                              EVERYWHERE IT IS USED, NO 2-DIGIT  *
000270*                              YEAR FIELDS IN THIS PROGRAM.       *
000280*    02/03/14  WDK  PP-0266    SWITCHED TBPOOL ACCESS FROM THE    *
000290*                              IN-LINE DCLGEN GROUP TO THE SHARED *
000300*                              TBPOOL COPY MEMBER.                *
000310*    08/02/20  PMQ  PP-0332    TRANSLATED THE WORKING-STORAGE     *
000320*                              SECTION-HEADER COMMENTS "STATUS    *
000330*                              ARCHIVOS" AND "CONTADORES" - MISSED*
000340*                              IN PP-0331.                        *
000350******************************************************************
000360      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000370       ENVIRONMENT DIVISION.
000380       CONFIGURATION SECTION.
000390
000400       SPECIAL-NAMES.
000410           UPSI-0 IS PKCNF-TRACE-SWITCH.
000420
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450
000460           SELECT CNFREQ    ASSIGN TO DDCNFREQ
000470           FILE STATUS  IS FS-CNFREQ.
000480
000490           SELECT GMFILE    ASSIGN TO DDGMFILE
000500           ORGANIZATION IS INDEXED
000510           ACCESS       IS DYNAMIC
000520           RECORD KEY   IS GM-GAME-ID
000530           ALTERNATE RECORD KEY IS GM-SEASON-WEEK WITH DUPLICATES
000540           FILE STATUS  IS FS-GMFILE.
000550
000560           SELECT CNFRES    ASSIGN TO DDCNFRES
000570           FILE STATUS  IS FS-CNFRES.
000580
000590      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000600       DATA DIVISION.
000610       FILE SECTION.
000620
000630       FD  CNFREQ
000640           BLOCK CONTAINS 0 RECORDS
000650           RECORDING MODE IS F.
000660       COPY CP-CNFREQ.
000670
000680       FD  GMFILE
000690           BLOCK CONTAINS 0 RECORDS
000700           RECORDING MODE IS F.
000710       COPY CP-GAME.
000720
000730       FD  CNFRES
000740           BLOCK CONTAINS 0 RECORDS
000750           RECORDING MODE IS F.
000760       COPY CP-CNFRES.
000770
000780       WORKING-STORAGE SECTION.
000790*     =========================*
000800
000810*     ---------- FILE STATUS ------------------------------------
000820       77  FS-CNFREQ               PIC XX       VALUE SPACES.
000830       77  FS-GMFILE               PIC XX       VALUE SPACES.
000840       77  FS-CNFRES               PIC XX       VALUE SPACES.
000850
000860       77  WS-FIN-LECTURA-SW       PIC X(01)    VALUE 'N'.
000870           88  WS-FIN-LECTURA          VALUE 'Y'.
000880           88  WS-NO-FIN-LECTURA       VALUE 'N'.
000890
000900       77  WS-REQUEST-SW           PIC X(01)    VALUE 'Y'.
000910           88  WS-REQUEST-VALID        VALUE 'Y'.
000920           88  WS-REQUEST-REJECTED      VALUE 'N'.
000930
000940       77  WS-CONTEO-SW            PIC X(01)    VALUE 'N'.
000950           88  WS-CONTEO-DONE           VALUE 'Y'.
000960           88  WS-CONTEO-NOT-DONE       VALUE 'N'.
000970
000980*     ---------- COUNTERS ----------------------------------------
000990       77  WS-REQS-READ            PIC 9(7)  USAGE COMP  VALUE 0.
001000       77  WS-REQS-ACCEPTED        PIC 9(7)  USAGE COMP  VALUE 0.
001010       77  WS-REQS-REJECTED        PIC 9(7)  USAGE COMP  VALUE 0.
001020       77  WS-SCHEDULED-COUNT      PIC 9(2)  USAGE COMP  VALUE 0.
001030       77  WS-IDX                  PIC 9(2)  USAGE COMP  VALUE 0.
001040
001050*     ---------- TRACE KEY, ONE VIEW AS X(15) ---------------------
001060       01  WS-REQ-KEY.
001070           05  WK-POOL-ID           PIC 9(9).
001080           05  WK-SEASON            PIC 9(4).
001090           05  WK-WEEK              PIC 9(2).
001100
001110       01  WS-REQ-KEY-X REDEFINES WS-REQ-KEY
001120                                   PIC X(15).
001130
001140*     ---------- TRACE TEXT, LOADED AS A TABLE ---------------------
001150       01  WS-RESULT-TEXT-LOAD.
001160           05  FILLER               PIC X(25)
001170                                     VALUE 'REQUEST ACCEPTED         '.
001180           05  FILLER               PIC X(25)
001190                                     VALUE 'POOL NOT FOUND           '.
001200           05  FILLER               PIC X(25)
001210                                     VALUE 'NO GAMES SCHEDULED       '.
001220           05  FILLER               PIC X(25)
001230                                     VALUE 'SCORING METHOD UNKNOWN   '.
001240
001250       01  WS-RESULT-TEXT-TABLE REDEFINES WS-RESULT-TEXT-LOAD.
001260           05  WS-RESULT-TEXT   OCCURS 4 TIMES PIC X(25).
001270
001280       77  WS-RESULT-IDX            PIC 9(1)  USAGE COMP  VALUE 1.
001290
001300*     ---------- COMMS AREA FOR CALL 'PGMSCORM' -------------------
001310       01  WS-SCORM-PARMS.
001320           05  WS-SCORM-FUNCTION    PIC X(01).
001330               88  WS-SCORM-FUNC-BUILD-LIST  VALUE 'B'.
001340               88  WS-SCORM-FUNC-TERMINATE   VALUE 'T'.
001350           05  WS-SCORM-METHOD      PIC 9(2).
001360           05  WS-SCORM-GAME-COUNT  PIC 9(2).
001370           05  WS-SCORM-VALUE-COUNT PIC 9(2).
001380           05  WS-SCORM-CONF-VALUE  OCCURS 50 TIMES
001390                                    INDEXED BY WS-SCV-IDX
001400                                    PIC 9(2).
001410           05  WS-SCORM-VALID-FLAG  PIC X(01).
001420               88  WS-SCORM-VALID       VALUE 'Y'.
001430               88  WS-SCORM-INVALID     VALUE 'N'.
001440           05  WS-SCORM-REASON-IDX  PIC 9(1).
001450           05  FILLER               PIC X(05).
001460
001470       01  WS-SCORM-PARMS-X REDEFINES WS-SCORM-PARMS
001480                                     PIC X(114).
001490
001500*     ---------- DB2 ----------------------------------------------
001510       77  NOT-FOUND               PIC S9(9) COMP VALUE +100.
001520       77  WS-SQLCODE-FORMAT       PIC -ZZZZZZZZZZ.
001530
001540           EXEC SQL INCLUDE SQLCA END-EXEC.
001550           COPY TBPOOL.
001560
001570       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
001580
001590      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001600       PROCEDURE DIVISION.
001610
001620       MAIN-PROGRAM-I.
001630
001640           PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
001650           PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
001660                                  UNTIL WS-FIN-LECTURA.
001670           PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
001680
001690       MAIN-PROGRAM-F.  GOBACK.
001700
001710*     -----------------------------------------------------------
001720       1000-INICIO-I.
001730
001740           OPEN INPUT CNFREQ.
001750           IF FS-CNFREQ IS NOT EQUAL '00'
001760               DISPLAY '*PGMPKCNF - ERROR OPEN CNFREQ = ' FS-CNFREQ
001770               MOVE 9999 TO RETURN-CODE
001780               SET WS-FIN-LECTURA TO TRUE
001790           END-IF.
001800
001810           OPEN INPUT GMFILE.
001820           IF FS-GMFILE IS NOT EQUAL '00'
001830               DISPLAY '*PGMPKCNF - ERROR OPEN GMFILE = ' FS-GMFILE
001840               MOVE 9999 TO RETURN-CODE
001850               SET WS-FIN-LECTURA TO TRUE
001860           END-IF.
001870
001880           OPEN OUTPUT CNFRES.
001890           IF FS-CNFRES IS NOT EQUAL '00'
001900               DISPLAY '*PGMPKCNF - ERROR OPEN CNFRES = ' FS-CNFRES
001910               MOVE 9999 TO RETURN-CODE
001920               SET WS-FIN-LECTURA TO TRUE
001930           END-IF.
001940
001950           PERFORM 2900-LEER-REQUEST-I THRU 2900-LEER-REQUEST-F.
001960
001970       1000-INICIO-F.  EXIT.
001980
001990*     -----------------------------------------------------------
002000       2000-PROCESO-I.
002010
002020           PERFORM 2100-VALIDAR-REQUEST-I THRU 2100-VALIDAR-REQUEST-F.
002030           PERFORM 2900-LEER-REQUEST-I    THRU 2900-LEER-REQUEST-F.
002040
002050       2000-PROCESO-F.  EXIT.
002060
002070*     -----------------------------------------------------------
002080       2100-VALIDAR-REQUEST-I.
002090
002100           MOVE CQ-POOL-ID TO CR-POOL-ID WK-POOL-ID PL-POOLID.
002110           MOVE CQ-SEASON  TO CR-SEASON  WK-SEASON.
002120           MOVE CQ-WEEK    TO CR-WEEK    WK-WEEK.
002130           SET CR-REASON-NONE    TO TRUE.
002140           SET WS-REQUEST-VALID  TO TRUE.
002150           SET WS-RESULT-IDX TO 1.
002160
002170           IF PKCNF-TRACE-SWITCH
002180               DISPLAY 'PGMPKCNF TRACE KEY = ' WS-REQ-KEY-X
002190           END-IF.
002200
002210           EXEC SQL
002220               SELECT SCORMETH
002230                 INTO :PL-SCORMETH
002240                 FROM PICKPL.TBPOOL
002250                WHERE POOLID = :PL-POOLID
002260           END-EXEC.
002270
002280           IF SQLCODE IS EQUAL NOT-FOUND
002290               SET CR-RESULT-REJECTED TO TRUE
002300               SET CR-REASON-NO-POOL  TO TRUE
002310               SET WS-RESULT-IDX TO 2
002320               SET WS-REQUEST-REJECTED TO TRUE
002330           ELSE
002340               IF SQLCODE IS NOT EQUAL ZEROS
002350                   MOVE SQLCODE TO WS-SQLCODE-FORMAT
002360                   DISPLAY '*PGMPKCNF - DB2 ERROR ON TBPOOL SELECT = '
002370                       WS-SQLCODE-FORMAT
002380                   SET CR-RESULT-REJECTED TO TRUE
002390                   SET CR-REASON-NO-POOL  TO TRUE
002400                   SET WS-RESULT-IDX TO 2
002410                   SET WS-REQUEST-REJECTED TO TRUE
002420               END-IF
002430           END-IF.
002440
002450           IF WS-REQUEST-VALID
002460               PERFORM 2200-CONTAR-JUEGOS-I THRU 2200-CONTAR-JUEGOS-F
002470           END-IF.
002480
002490           IF WS-REQUEST-VALID
002500               PERFORM 2300-PEDIR-LISTA-I THRU 2300-PEDIR-LISTA-F
002510           END-IF.
002520
002530           IF WS-REQUEST-VALID
002540               SET CR-RESULT-SUCCESS TO TRUE
002550               ADD 1 TO WS-REQS-ACCEPTED
002560           ELSE
002570               MOVE ZEROS TO CR-GAME-COUNT
002580               ADD 1 TO WS-REQS-REJECTED
002590           END-IF.
002600
002610           PERFORM 2800-ESCRIBIR-RESULTADO-I THRU 2800-ESCRIBIR-RESULTADO-F.
002620
002630           IF PKCNF-TRACE-SWITCH
002640               DISPLAY 'PGMPKCNF TRACE RESULT = '
002650                   WS-RESULT-TEXT (WS-RESULT-IDX)
002660           END-IF.
002670
002680       2100-VALIDAR-REQUEST-F.  EXIT.
002690
002700*     -----------------------------------------------------------
002710       2200-CONTAR-JUEGOS-I.
002720
002730           MOVE ZEROS TO WS-SCHEDULED-COUNT.
002740           SET WS-CONTEO-NOT-DONE TO TRUE.
002750
002760           MOVE CQ-SEASON TO GM-SEASON.
002770           MOVE CQ-WEEK   TO GM-WEEK.
002780
002790           START GMFILE KEY IS NOT LESS THAN GM-SEASON-WEEK
002800               INVALID KEY
002810                   SET WS-CONTEO-DONE TO TRUE
002820           END-START.
002830
002840           PERFORM 2210-CONTAR-UN-JUEGO-I THRU 2210-CONTAR-UN-JUEGO-F
002850               UNTIL WS-CONTEO-DONE.
002860
002870           IF WS-SCHEDULED-COUNT IS EQUAL ZEROS
002880               SET CR-RESULT-REJECTED  TO TRUE
002890               SET CR-REASON-NO-GAMES  TO TRUE
002900               SET WS-RESULT-IDX TO 3
002910               SET WS-REQUEST-REJECTED TO TRUE
002920           END-IF.
002930
002940       2200-CONTAR-JUEGOS-F.  EXIT.
002950
002960*     -----------------------------------------------------------
002970       2210-CONTAR-UN-JUEGO-I.
002980
002990           READ GMFILE NEXT RECORD
003000               AT END
003010                   SET WS-CONTEO-DONE TO TRUE
003020           END-READ.
003030
003040           IF WS-CONTEO-NOT-DONE
003050               IF GM-SEASON IS EQUAL CQ-SEASON
003060                  AND GM-WEEK IS EQUAL CQ-WEEK
003070                   ADD 1 TO WS-SCHEDULED-COUNT
003080               ELSE
003090                   SET WS-CONTEO-DONE TO TRUE
003100               END-IF
003110           END-IF.
003120
003130       2210-CONTAR-UN-JUEGO-F.  EXIT.
003140
003150*     -----------------------------------------------------------
003160       2300-PEDIR-LISTA-I.
003170
003180           IF WS-SCHEDULED-COUNT IS GREATER THAN 50
003190               MOVE 50 TO WS-SCHEDULED-COUNT
003200           END-IF.
003210
003220           SET WS-SCORM-FUNC-BUILD-LIST TO TRUE.
003230           MOVE PL-SCORMETH        TO WS-SCORM-METHOD.
003240           MOVE WS-SCHEDULED-COUNT TO WS-SCORM-GAME-COUNT.
003250
003260           CALL 'PGMSCORM' USING WS-SCORM-PARMS.
003270
003280           IF WS-SCORM-INVALID
003290               SET CR-RESULT-REJECTED      TO TRUE
003300               SET CR-REASON-BAD-SCORING   TO TRUE
003310               SET WS-RESULT-IDX TO 4
003320               SET WS-REQUEST-REJECTED     TO TRUE
003330           ELSE
003340               MOVE WS-SCHEDULED-COUNT TO CR-GAME-COUNT.
003350               PERFORM 2310-CARGAR-VALOR-I THRU 2310-CARGAR-VALOR-F
003360                   VARYING WS-IDX FROM 1 BY 1
003370                   UNTIL WS-IDX IS GREATER THAN WS-SCHEDULED-COUNT
003380           END-IF.
003390
003400       2300-PEDIR-LISTA-F.  EXIT.
003410
003420*     -----------------------------------------------------------
003430       2310-CARGAR-VALOR-I.
003440
003450           SET WS-SCV-IDX TO WS-IDX.
003460           SET CR-CV-IDX  TO WS-IDX.
003470           MOVE WS-SCORM-CONF-VALUE (WS-SCV-IDX)
003480               TO CR-CONFIDENCE-VALUE (CR-CV-IDX).
003490
003500       2310-CARGAR-VALOR-F.  EXIT.
003510
003520*     -----------------------------------------------------------
003530       2800-ESCRIBIR-RESULTADO-I.
003540
003550           WRITE CR-CONF-RESULT-RECORD.
003560           IF FS-CNFRES IS NOT EQUAL '00'
003570               DISPLAY '*PGMPKCNF - ERROR WRITE CNFRES = ' FS-CNFRES
003580           END-IF.
003590
003600       2800-ESCRIBIR-RESULTADO-F.  EXIT.
003610
003620*     -----------------------------------------------------------
003630       2900-LEER-REQUEST-I.
003640
003650           READ CNFREQ.
003660
003670           EVALUATE FS-CNFREQ
003680               WHEN '00'
003690                   ADD 1 TO WS-REQS-READ
003700               WHEN '10'
003710                   SET WS-FIN-LECTURA TO TRUE
003720               WHEN OTHER
003730                   DISPLAY '*PGMPKCNF - ERROR READ CNFREQ = ' FS-CNFREQ
003740                   SET WS-FIN-LECTURA TO TRUE
003750           END-EVALUATE.
003760
003770       2900-LEER-REQUEST-F.  EXIT.
003780
003790*     -----------------------------------------------------------
003800       9999-FINAL-I.
003810
003820           SET WS-SCORM-FUNC-TERMINATE TO TRUE.
003830           CALL 'PGMSCORM' USING WS-SCORM-PARMS.
003840
003850           DISPLAY '**********************************************'.
003860           DISPLAY 'PGMPKCNF REQUESTS READ......: ' WS-REQS-READ.
003870           DISPLAY 'PGMPKCNF REQUESTS ACCEPTED...: ' WS-REQS-ACCEPTED.
003880           DISPLAY 'PGMPKCNF REQUESTS REJECTED...: ' WS-REQS-REJECTED.
003890
003900           CLOSE CNFREQ.
003910           IF FS-CNFREQ IS NOT EQUAL '00'
003920               DISPLAY '*PGMPKCNF - ERROR CLOSE CNFREQ = ' FS-CNFREQ
003930               MOVE 9999 TO RETURN-CODE
003940           END-IF.
003950
003960           CLOSE GMFILE.
003970           IF FS-GMFILE IS NOT EQUAL '00'
003980               DISPLAY '*PGMPKCNF - ERROR CLOSE GMFILE = ' FS-GMFILE
003990               MOVE 9999 TO RETURN-CODE
004000           END-IF.
004010
004020           CLOSE CNFRES.
004030           IF FS-CNFRES IS NOT EQUAL '00'
004040               DISPLAY '*PGMPKCNF - ERROR CLOSE CNFRES = ' FS-CNFRES
004050               MOVE 9999 TO RETURN-CODE
004060           END-IF.
004070
004080       9999-FINAL-F.  EXIT.
