000100******************************************************************
000200*    COPY MEMBER   : CP-PKGREQ                                   *
000300*    DESCRIPTION....: RECORD LAYOUT OF THE PICK-REQUEST-FILE      *
000400*                     ONE ROW PER USER/POOL/SEASON/WEEK FOR       *
000500*                     WHICH THE SAVED PICKS ARE TO BE RETURNED.   *
000600*    RECORD LENGTH..: 35                                          *
000700*------------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
001000*    91/03/11  WDK  PP-0142    ORIGINAL LAYOUT.                  *
001100******************************************************************
001200 01  GQ-PICK-REQUEST-RECORD.
001300     05  GQ-USER-ID                  PIC 9(9).
001400     05  GQ-POOL-ID                  PIC 9(9).
001500     05  GQ-SEASON                   PIC 9(4).
001600     05  GQ-WEEK                     PIC 9(2).
001700     05  FILLER                      PIC X(11).
