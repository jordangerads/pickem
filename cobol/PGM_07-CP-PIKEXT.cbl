000100******************************************************************
000200*    COPY MEMBER   : CP-PIKEXT                                  *
000300*    DESCRIPTION....: RECORD LAYOUT OF THE PICK-EXTRACT-FILE     *
000400*                     ONE ROW PER SAVED PICK RETURNED BY THE     *
000500*                     READ-ONLY PICK LOOKUP.                     *
000600*    RECORD LENGTH..: 85                                         *
000700*------------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
001000*    91/03/11  WDK  PP-0142    ORIGINAL LAYOUT.                  *
001100******************************************************************
001200 01  PX-PICK-EXTRACT-RECORD.
001300     05  PX-USER-ID                  PIC 9(9).
001400     05  PX-POOL-ID                  PIC 9(9).
001500     05  PX-POOL-NAME                PIC X(40).
001600     05  PX-GAME-ID                  PIC 9(9).
001700     05  PX-SEASON                   PIC 9(4).
001800     05  PX-WEEK                     PIC 9(2).
001900     05  PX-CHOSEN-TEAM-ID           PIC 9(9).
002000     05  PX-CONFIDENCE               PIC 9(2).
002100     05  FILLER                      PIC X(01).
