000100******************************************************************
000200*    COPY MEMBER   : CP-CNFREQ                                   *
000300*    DESCRIPTION....: RECORD LAYOUT OF THE CONF-REQUEST-FILE      *
000400*                     ONE ROW PER POOL/SEASON/WEEK FOR WHICH THE  *
000500*                     CONFIDENCE-VALUE LIST MUST BE BUILT.        *
000600*    RECORD LENGTH..: 30                                          *
000700*------------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
001000*    94/10/02  WDK  PP-0211    ORIGINAL LAYOUT.                  *
001100******************************************************************
001200 01  CQ-CONF-REQUEST-RECORD.
001300     05  CQ-POOL-ID                  PIC 9(9).
001400     05  CQ-SEASON                   PIC 9(4).
001500     05  CQ-WEEK                     PIC 9(2).
001600     05  FILLER                      PIC X(15).
