000100******************************************************************
000200*    COPY MEMBER   : CP-CNFRES                                   *
000300*    DESCRIPTION....: RECORD LAYOUT OF THE CONF-RESULT-FILE       *
000400*                     ONE ROW PER CONF-REQUEST-FILE INPUT ROW,    *
000500*                     CARRYING THE GENERATED CONFIDENCE-VALUE     *
000600*                     LIST OR A REJECTION REASON.                 *
000700*    RECORD LENGTH..: 68 (MAXIMUM, 20 CONFIDENCE-VALUE ENTRIES)   *
000800*------------------------------------------------------------------
000900*    MAINT LOG                                                  *
001000*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
001100*    94/10/02  WDK  PP-0211    ORIGINAL LAYOUT.                  *
001200******************************************************************
001300 01  CR-CONF-RESULT-RECORD.
001400     05  CR-POOL-ID                  PIC 9(9).
001500     05  CR-SEASON                   PIC 9(4).
001600     05  CR-WEEK                     PIC 9(2).
001700     05  CR-RESULT-CODE              PIC X(01).
001800         88  CR-RESULT-SUCCESS           VALUE 'S'.
001900         88  CR-RESULT-REJECTED          VALUE 'R'.
002000     05  CR-REASON-CODE              PIC X(02).
002100         88  CR-REASON-NONE              VALUE '  '.
002200         88  CR-REASON-NO-POOL           VALUE 'NP'.
002300         88  CR-REASON-NO-GAMES          VALUE 'NG'.
002400         88  CR-REASON-BAD-SCORING       VALUE 'BS'.
002500     05  CR-GAME-COUNT               PIC 9(2).
002600     05  CR-CONFIDENCE-VALUE OCCURS 20 TIMES
002700             DEPENDING ON CR-GAME-COUNT
002800             INDEXED BY CR-CV-IDX
002900             PIC 9(2).
003000     05  FILLER                      PIC X(08).
