000100******************************************************************
000200* DCLGEN TABLE(PICKPL.TBPOOL)                                    *
000300*        LIBRARY(PICKPL.PRODLIB.DCLGEN(TBPOOL))                  *
000400*        ACTION(REPLACE)                                         *
000500*        LANGUAGE(COBOL)                                         *
000600*        NAMES(PL-)                                              *
000700*        QUOTE                                                   *
000800*        COLSUFFIX(YES)                                          *
000900* ... IS THE DCLGEN COMMAND THAT MADE THE FOLLOWING STATEMENTS   *
001000******************************************************************
001100     EXEC SQL DECLARE PICKPL.TBPOOL TABLE
001200     ( POOLID                        DECIMAL(9, 0)  NOT NULL,
001300       POOLNAME                      CHAR(40)       NOT NULL,
001400       SCORMETH                       DECIMAL(2, 0)  NOT NULL
001500     ) END-EXEC.
001600******************************************************************
001700* COBOL DECLARATION FOR TABLE PICKPL.TBPOOL                      *
001800******************************************************************
001900 01  DCLTBPOOL.
002000     10 PL-POOLID         PIC S9(9)V  USAGE COMP-3. *> POOLID
002100     10 PL-POOLNAME       PIC X(40).                *> POOLNAME
002200     10 PL-SCORMETH       PIC S9(2)V  USAGE COMP-3. *> SCORMETH
002300******************************************************************
002400* THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 3       *
002500******************************************************************
