000010       IDENTIFICATION DIVISION.
000020       PROGRAM-ID.    PGMPKNOT.
000030       AUTHOR.        R T CARDOSI.
000040       INSTALLATION.  PICKPOOL DATA PROCESSING - BATCH SECTION.
000050       DATE-WRITTEN.  DECEMBER 1986.
000060       DATE-COMPILED.
000070       SECURITY.      UNCLASSIFIED - INTERNAL BATCH PROGRAM.
000080******************************************************************
000090*                   NOTIFYUSERSWITHOUTPICKS BATCH                 *
000100*                   ============================                 *
000110*                                                                 *
000120*  - READS THE PARMIN FOR THE 24-HOUR WINDOW (WINDOW START IN    *
000130*    AMERICA/NEW_YORK LOCAL TIME, SUPPLIED BY THE JOB'S CONTROL   *
000140*    STEP - THIS PROGRAM DOES NOT COMPUTE DATES, IT ONLY RECEIVES *
000150*    THE REFERENCE MIDNIGHT).                                     *
000160*  - SWEEPS THE ENTIRE GAME-FILE AND BUILDS AN IN-MEMORY TABLE OF *
000170*    THE GAMES WHOSE GAME-TIME-EPOCH FALLS WITHIN THE WINDOW.     *
000180*  - IF THERE ARE NO GAMES IN THE WINDOW, ENDS WITHOUT WRITING    *
000190*    ANYTHING.                                                    *
000200*  - WALKS THE ENTIRE USER-POOL-FILE.  FOR EACH USER-ID/POOL-ID   *
000210*    PAIR, VALIDATES MEMBERSHIP (PGMVALPL), LOOKS UP THE USER AND *
000220*    THE POOL, AND OPENS A CURSOR ON TBPICK TO MARK, WITHIN THE   *
000230*    WINDOW'S GAME TABLE, WHICH GAMES ALREADY HAVE A PICK SAVED   *
000240*    WITH A CONFIDENCE VALUE.  THE GAMES LEFT UNMARKED ARE        *
000250*    WRITTEN OUT AS A REMINDER-EMAIL-FILE.                        *
000260*                                                                 *
000270*  THIS IS A READ-ONLY INQUIRY RUN - NO TABLE IS MODIFIED.        *
000280******************************************************************
000290*    MAINT LOG                                                  *
000300*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
000310*    86/12/08  RTC  PP-0001    ORIGINAL PROGRAM.                  *
000320*    88/06/14  RTC  PP-0052    RAISED THE WINDOW-GAME TABLE FROM  *
000330*                              20 TO 50 ENTRIES - A FULL SLATE    *
000340*                              PLUS POSTPONEMENTS WAS OVERFLOWING *
000350*                              THE OLD LIMIT AND TRUNCATING THE   *
000360*                              REMINDER GAME LIST.                *
000370*    91/07/19  LJH  PP-0149    CALL TO PGMVALPL ADDED - PREVIOUSLY*
000380*                              THIS PROGRAM CHECKED MEMBERSHIP ON *
000390*                              ITS OWN, NOW SHARES THE RULE WITH  *
000400*                              THE SUBMISSION BATCH.              *
000410*    98/11/30  LJH  Y2K-014    WIDENED SEASON TO 4 DIGITS AND      *
000420*                              CONFIRMED THE PARM EPOCH FIELD HAS  *
000430*                              ENOUGH ROOM PAST 1999.              *
000440*    02/03/14  WDK  PP-0266    SWITCHED TBPICK/TBPOOL ACCESS FROM *
000450*                              IN-LINE DCLGEN GROUPS TO THE       *
000460*                              SHARED TBPICK/TBPOOL COPY MEMBERS. *
000470*    03/05/06  WDK  PP-0284    MEMBERSHIP CHECK NOW STOPS THE      *
000480*                              USER-POOL BROWSE INSIDE PGMVALPL    *
000490*                              AS SOON AS THE POOL-ID IS FOUND -    *
000500*                              SHORTENS THE RUN ON THE BIGGER      *
000510*                              POOLS CONSIDERABLY.                 *
000520*    06/09/21  RTC  PP-0312    SINGLE-SLOT POOL CACHE REPLACED BY  *
000530*                              A 75-ENTRY SEARCHED TABLE - THE     *
000540*                              USER-POOL-FILE DOES NOT KEEP THE    *
000550*                              SAME POOL-ID ADJACENT, SO THE OLD   *
000560*                              CACHE WAS MISSING REPEAT HITS AND   *
000570*                              OVERCOUNTING POOLS-LOOKED-UP.        *
000580*    08/02/13  PMQ  PP-0331    2100-PROCESAR-PAR-I NOW CHECKS THE  *
000590*                              USER-FILE BEFORE CALLING PGMVALPL   *
000600*                              FOR THE MEMBERSHIP CHECK, NOT AFTER *
000610*                              - BRINGS THE ORDER IN LINE WITH     *
000620*                              THE OTHER PAIR-LEVEL EDITS.         *
000630*    08/02/20  PMQ  PP-0332    TRANSLATED THE WORKING-STORAGE      *
000640*                              SECTION-HEADER COMMENTS "STATUS     *
000650*                              ARCHIVOS", "VENTANA DE 24 HORAS",   *
000660*                              "TABLA DE JUEGOS DE LA VENTANA",    *
000670*                              "MISCELANEA", "CLAVE DE TRAZA..."   *
000680*                              AND "CONTADORES" - MISSED IN PP-0331.*
000690******************************************************************
000700      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
000710       ENVIRONMENT DIVISION.
000720       CONFIGURATION SECTION.
000730
000740       SPECIAL-NAMES.
000750           UPSI-0 IS PKNOT-TRACE-SWITCH.
000760
000770       INPUT-OUTPUT SECTION.
000780       FILE-CONTROL.
000790
000800           SELECT PARMIN   ASSIGN TO DDPARMIN
000810           FILE STATUS  IS FS-PARMIN.
000820
000830           SELECT GMFILE   ASSIGN TO DDGMFILE
000840           ORGANIZATION IS INDEXED
000850           ACCESS       IS DYNAMIC
000860           RECORD KEY   IS GM-GAME-ID
000870           FILE STATUS  IS FS-GMFILE.
000880
000890           SELECT USRFILE  ASSIGN TO DDUSRFIL
000900           ORGANIZATION IS INDEXED
000910           ACCESS       IS RANDOM
000920           RECORD KEY   IS US-USER-ID
000930           FILE STATUS  IS FS-USRFILE.
000940
000950           SELECT USRPOOL ASSIGN TO DDUSRPL
000960           FILE STATUS  IS FS-USRPOOL.
000970
000980           SELECT REMEML   ASSIGN TO DDREMEML
000990           FILE STATUS  IS FS-REMEML.
001000
001010      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
001020       DATA DIVISION.
001030       FILE SECTION.
001040
001050       FD  PARMIN
001060           BLOCK CONTAINS 0 RECORDS
001070           RECORDING MODE IS F.
001080       01  PM-PARM-RECORD.
001090           05  PM-WINDOW-START-EPOCH   PIC 9(11).
001100           05  FILLER                  PIC X(69).
001110
001120       FD  GMFILE
001130           BLOCK CONTAINS 0 RECORDS
001140           RECORDING MODE IS F.
001150       COPY CP-GAME.
001160
001170       FD  USRFILE
001180           BLOCK CONTAINS 0 RECORDS
001190           RECORDING MODE IS F.
001200       COPY CP-USER.
001210
001220       FD  USRPOOL
001230           BLOCK CONTAINS 0 RECORDS
001240           RECORDING MODE IS F.
001250       COPY CP-USRPOOL.
001260
001270       FD  REMEML
001280           BLOCK CONTAINS 0 RECORDS
001290           RECORDING MODE IS F.
001300       COPY CP-REMEML.
001310
001320       WORKING-STORAGE SECTION.
001330*     =========================*
001340
001350*     ---------- FILE STATUS ------------------------------------
001360       77  FS-PARMIN               PIC XX       VALUE SPACES.
001370       77  FS-GMFILE               PIC XX       VALUE SPACES.
001380       77  FS-USRFILE              PIC XX       VALUE SPACES.
001390       77  FS-USRPOOL              PIC XX       VALUE SPACES.
001400       77  FS-REMEML               PIC XX       VALUE SPACES.
001410
001420       77  WS-FIN-GMFILE-SW        PIC X(01)    VALUE 'N'.
001430           88  WS-FIN-GMFILE           VALUE 'Y'.
001440           88  WS-NO-FIN-GMFILE        VALUE 'N'.
001450
001460       77  WS-FIN-LECTURA-SW       PIC X(01)    VALUE 'N'.
001470           88  WS-FIN-LECTURA          VALUE 'Y'.
001480           88  WS-NO-FIN-LECTURA       VALUE 'N'.
001490
001500       77  WS-FIN-FETCH-SW         PIC X(01)    VALUE 'N'.
001510           88  WS-FIN-FETCH            VALUE 'Y'.
001520           88  WS-NO-FIN-FETCH         VALUE 'N'.
001530
001540       77  WS-PAR-SW               PIC X(01)    VALUE 'Y'.
001550           88  WS-PAR-VALID            VALUE 'Y'.
001560           88  WS-PAR-INVALID          VALUE 'N'.
001570
001580*     ---------- 24-HOUR WINDOW ----------------------------------
001590       77  WS-WINDOW-START-EPOCH   PIC 9(11)  USAGE COMP  VALUE 0.
001600       77  WS-WINDOW-END-EPOCH     PIC 9(11)  USAGE COMP  VALUE 0.
001610
001620*     ---------- WINDOW GAME TABLE --------------------------------
001630*     ---------- CLEARED AS A STRING, ADDRESSED AS A TABLE --------
001640       01  WS-WINDOW-GAME-AREA     PIC X(4050)  VALUE SPACES.
001650
001660       01  WS-WINDOW-GAME-TABLE REDEFINES WS-WINDOW-GAME-AREA.
001670           05  WG-ENTRY         OCCURS 50 TIMES
001680                                 INDEXED BY WG-IDX.
001690               10  WG-GAME-ID       PIC 9(9).
001700               10  WG-HOME-NAME     PIC X(30).
001710               10  WG-AWAY-NAME     PIC X(30).
001720               10  WG-EPOCH         PIC 9(11).
001730               10  WG-MARK-SW       PIC X(01).
001740                   88  WG-PICKED        VALUE 'Y'.
001750                   88  WG-NOT-PICKED    VALUE 'N'.
001760
001770*     ---------- TRACE TEXT, LOADED AS A TABLE --------------------
001780       01  WS-RESULT-TEXT-LOAD.
001790           05  FILLER               PIC X(25)
001800                                     VALUE 'REMINDER WRITTEN         '.
001810           05  FILLER               PIC X(25)
001820                                     VALUE 'PAIR FULLY PICKED        '.
001830           05  FILLER               PIC X(25)
001840                                     VALUE 'PAIR SKIPPED - NO MEMBER '.
001850           05  FILLER               PIC X(25)
001860                                     VALUE 'PAIR SKIPPED - NO USER   '.
001870           05  FILLER               PIC X(25)
001880                                     VALUE 'PAIR SKIPPED - NO POOL   '.
001890
001900       01  WS-RESULT-TEXT-TABLE REDEFINES WS-RESULT-TEXT-LOAD.
001910           05  WS-RESULT-TEXT   OCCURS 5 TIMES PIC X(25).
001920
001930       77  WS-RESULT-IDX            PIC 9(1)  USAGE COMP  VALUE 1.
001940
001950*     ---------- POOL CACHE, ONE ENTRY PER POOL SEEN THIS RUN ------
001960*     SEARCHED LINEARLY ON POOL-ID.  MANY USERS SHARE A POOL, AND
001970*     THE USER-POOL-FILE DOES NOT VISIT THE SAME POOL-ID BACK TO
001980*     BACK, SO THE OLD SINGLE-SLOT CACHE WAS MISSING REPEAT HITS
001990*     AND OVERCOUNTING WS-POOLS-LOOKED-UP (PP-0312).
002000       01  WS-POOL-CACHE-AREA.
002010           05  WS-POOL-CACHE-ENTRY  OCCURS 75 TIMES
002020                                    INDEXED BY WS-PC-IDX
002030                                               WS-PC-FILL-IDX.
002040               10  WS-PC-POOL-ID    PIC 9(9)  USAGE COMP.
002050               10  WS-PC-POOL-NAME  PIC X(40).
002060
002070       77  WS-POOL-CACHE-COUNT      PIC 9(3)  USAGE COMP  VALUE 0.
002080       77  WS-LAST-POOL-NAME        PIC X(40)             VALUE SPACES.
002090       77  WS-PC-FOUND-SW           PIC X(01)             VALUE 'N'.
002100           88  WS-PC-FOUND              VALUE 'Y'.
002110           88  WS-PC-NOT-FOUND          VALUE 'N'.
002120
002130*     ---------- MISCELLANEOUS -------------------------------------
002140       77  WS-FETCHED-GAME-ID       PIC 9(9)  USAGE COMP  VALUE 0.
002150       77  WS-MISSING-COUNT         PIC 9(2)  USAGE COMP  VALUE 0.
002160
002170*     ---------- TRACE KEY, VIEWED AS X(18) -----------------------
002180       01  WS-TRACE-KEY.
002190           05  WS-TK-USER-ID        PIC 9(9).
002200           05  WS-TK-POOL-ID        PIC 9(9).
002210
002220       01  WS-TRACE-KEY-X REDEFINES WS-TRACE-KEY
002230                                   PIC X(18).
002240
002250*     ---------- COUNTERS ----------------------------------------
002260       77  WS-GAMES-FOUND          PIC 9(7)  USAGE COMP  VALUE 0.
002270       77  WS-PARES-LEIDOS         PIC 9(7)  USAGE COMP  VALUE 0.
002280       77  WS-PAIRS-SKIPPED        PIC 9(7)  USAGE COMP  VALUE 0.
002290       77  WS-POOLS-LOOKED-UP      PIC 9(7)  USAGE COMP  VALUE 0.
002300       77  WS-REMINDERS-WRITTEN    PIC 9(7)  USAGE COMP  VALUE 0.
002310
002320*     ---------- COMMS AREA FOR CALL 'PGMVALPL' --------------------
002330       01  WS-VALPL-PARMS.
002340           05  WS-VALPL-FUNCTION    PIC X(01).
002350               88  WS-VALPL-FUNC-VALIDATE   VALUE 'V'.
002360               88  WS-VALPL-FUNC-TERMINATE  VALUE 'T'.
002370           05  WS-VALPL-USER-ID     PIC 9(9).
002380           05  WS-VALPL-POOL-ID     PIC 9(9).
002390           05  WS-VALPL-VALID-FLAG  PIC X(01).
002400               88  WS-VALPL-VALID       VALUE 'Y'.
002410               88  WS-VALPL-INVALID     VALUE 'N'.
002420           05  WS-VALPL-REASON-IDX  PIC 9(1).
002430           05  FILLER               PIC X(18).
002440
002450*     ---------- DB2 ----------------------------------------------
002460       77  NOT-FOUND               PIC S9(9) COMP VALUE +100.
002470       77  WS-SQLCODE-FORMAT       PIC -ZZZZZZZZZZ.
002480
002490           EXEC SQL INCLUDE SQLCA END-EXEC.
002500           COPY TBPOOL.
002510           COPY TBPICK.
002520
002530           EXEC SQL
002540               DECLARE PKNOTCURSOR CURSOR FOR
002550               SELECT GAMEID
002560                 FROM PICKPL.TBPICK
002570                WHERE USERID = :WS-VALPL-USER-ID
002580                  AND POOLID = :WS-VALPL-POOL-ID
002590                  AND CONFID IS NOT NULL
002600           END-EXEC.
002610
002620       77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
002630
002640      *|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
002650       PROCEDURE DIVISION.
002660
002670       MAIN-PROGRAM-I.
002680
002690           PERFORM 1000-INICIO-I  THRU  1000-INICIO-F.
002700           PERFORM 2000-PROCESO-I THRU  2000-PROCESO-F
002710                                  UNTIL WS-FIN-LECTURA.
002720           PERFORM 9999-FINAL-I   THRU  9999-FINAL-F.
002730
002740       MAIN-PROGRAM-F.  GOBACK.
002750
002760*     -----------------------------------------------------------
002770       1000-INICIO-I.
002780
002790           OPEN INPUT PARMIN.
002800           IF FS-PARMIN IS NOT EQUAL '00'
002810               DISPLAY '*PGMPKNOT - ERROR OPEN PARMIN = ' FS-PARMIN
002820               MOVE 9999 TO RETURN-CODE
002830               SET WS-FIN-LECTURA TO TRUE
002840           ELSE
002850               READ PARMIN
002860               MOVE PM-WINDOW-START-EPOCH TO WS-WINDOW-START-EPOCH
002870               CLOSE PARMIN
002880               COMPUTE WS-WINDOW-END-EPOCH =
002890                   WS-WINDOW-START-EPOCH + 86400
002900           END-IF.
002910
002920           IF WS-NO-FIN-LECTURA
002930               OPEN INPUT GMFILE
002940               IF FS-GMFILE IS NOT EQUAL '00'
002950                   DISPLAY '*PGMPKNOT - ERROR OPEN GMFILE = ' FS-GMFILE
002960                   MOVE 9999 TO RETURN-CODE
002970                   SET WS-FIN-LECTURA TO TRUE
002980               ELSE
002990                   MOVE ZEROS TO GM-GAME-ID
003000                   START GMFILE KEY IS NOT LESS THAN GM-GAME-ID
003010                       INVALID KEY
003020                           SET WS-FIN-GMFILE TO TRUE
003030                   END-START
003040                   PERFORM 1100-CARGAR-VENTANA-I
003050                       THRU 1100-CARGAR-VENTANA-F
003060                       UNTIL WS-FIN-GMFILE
003070                   CLOSE GMFILE
003080               END-IF
003090           END-IF.
003100
003110           IF WS-NO-FIN-LECTURA
003120               IF WS-GAMES-FOUND IS EQUAL ZEROS
003130                   DISPLAY
003140                      'PGMPKNOT - NO GAMES IN THE WINDOW, NO RUN'
003150                   SET WS-FIN-LECTURA TO TRUE
003160               ELSE
003170                   PERFORM 1200-ABRIR-RESTO-I THRU 1200-ABRIR-RESTO-F
003180                   PERFORM 2900-LEER-USRPOOL-I
003190                       THRU 2900-LEER-USRPOOL-F
003200               END-IF
003210           END-IF.
003220
003230       1000-INICIO-F.  EXIT.
003240
003250*     -----------------------------------------------------------
003260       1100-CARGAR-VENTANA-I.
003270
003280           READ GMFILE NEXT RECORD
003290               AT END
003300                   SET WS-FIN-GMFILE TO TRUE
003310           END-READ.
003320
003330           IF WS-NO-FIN-GMFILE
003340               IF GM-GAME-TIME-EPOCH IS NOT LESS THAN
003350                                     WS-WINDOW-START-EPOCH
003360                  AND GM-GAME-TIME-EPOCH IS LESS THAN
003370                                     WS-WINDOW-END-EPOCH
003380                   IF WS-GAMES-FOUND IS LESS THAN 50
003390                       ADD 1 TO WS-GAMES-FOUND
003400                       SET WG-IDX TO WS-GAMES-FOUND
003410                       MOVE GM-GAME-ID        TO WG-GAME-ID (WG-IDX)
003420                       MOVE GM-HOME-TEAM-NAME TO WG-HOME-NAME (WG-IDX)
003430                       MOVE GM-AWAY-TEAM-NAME TO WG-AWAY-NAME (WG-IDX)
003440                       MOVE GM-GAME-TIME-EPOCH TO WG-EPOCH (WG-IDX)
003450                   ELSE
003460                       DISPLAY
003470                         '*PGMPKNOT - WINDOW-GAME TABLE FULL, GAME '
003480                         GM-GAME-ID ' DROPPED'
003490                   END-IF
003500               END-IF
003510           END-IF.
003520
003530       1100-CARGAR-VENTANA-F.  EXIT.
003540
003550*     -----------------------------------------------------------
003560       1200-ABRIR-RESTO-I.
003570
003580           OPEN INPUT USRFILE.
003590           IF FS-USRFILE IS NOT EQUAL '00'
003600               DISPLAY '*PGMPKNOT - ERROR OPEN USRFILE = ' FS-USRFILE
003610               MOVE 9999 TO RETURN-CODE
003620               SET WS-FIN-LECTURA TO TRUE
003630           END-IF.
003640
003650           OPEN INPUT USRPOOL.
003660           IF FS-USRPOOL IS NOT EQUAL '00'
003670               DISPLAY '*PGMPKNOT - ERROR OPEN USRPOOL = ' FS-USRPOOL
003680               MOVE 9999 TO RETURN-CODE
003690               SET WS-FIN-LECTURA TO TRUE
003700           END-IF.
003710
003720           OPEN OUTPUT REMEML.
003730           IF FS-REMEML IS NOT EQUAL '00'
003740               DISPLAY '*PGMPKNOT - ERROR OPEN REMEML = ' FS-REMEML
003750               MOVE 9999 TO RETURN-CODE
003760               SET WS-FIN-LECTURA TO TRUE
003770           END-IF.
003780
003790       1200-ABRIR-RESTO-F.  EXIT.
003800
003810*     -----------------------------------------------------------
003820       2000-PROCESO-I.
003830
003840           PERFORM 2100-PROCESAR-PAR-I THRU 2100-PROCESAR-PAR-F.
003850           PERFORM 2900-LEER-USRPOOL-I THRU 2900-LEER-USRPOOL-F.
003860
003870       2000-PROCESO-F.  EXIT.
003880
003890*     -----------------------------------------------------------
003900       2100-PROCESAR-PAR-I.
003910
003920           ADD 1 TO WS-PARES-LEIDOS.
003930           MOVE UP-USER-ID TO WS-TK-USER-ID.
003940           MOVE UP-POOL-ID TO WS-TK-POOL-ID.
003950           SET WS-PAR-VALID TO TRUE.
003960
003970           IF PKNOT-TRACE-SWITCH
003980               DISPLAY 'PGMPKNOT TRACE KEY = ' WS-TRACE-KEY-X
003990           END-IF.
004000
004010           PERFORM 2110-CHECK-USER-I THRU 2110-CHECK-USER-F.
004020
004030           IF WS-PAR-VALID
004040               PERFORM 2120-CHECK-MEMBERSHIP-I THRU 2120-CHECK-MEMBERSHIP-F
004050           END-IF.
004060
004070           IF WS-PAR-VALID
004080               PERFORM 2130-CHECK-POOL-I THRU 2130-CHECK-POOL-F
004090           END-IF.
004100
004110           IF WS-PAR-VALID
004120               PERFORM 2200-MARCAR-PICKS-I THRU 2200-MARCAR-PICKS-F
004130               PERFORM 2300-ARMAR-RECORDATORIO-I
004140                   THRU 2300-ARMAR-RECORDATORIO-F
004150           END-IF.
004160           IF PKNOT-TRACE-SWITCH
004170               DISPLAY 'PGMPKNOT TRACE RESULT = '
004180                   WS-RESULT-TEXT (WS-RESULT-IDX)
004190           END-IF.
004200
004210       2100-PROCESAR-PAR-F.  EXIT.
004220
004230*     -----------------------------------------------------------
004240       2110-CHECK-USER-I.
004250
004260           MOVE UP-USER-ID TO US-USER-ID.
004270           READ USRFILE
004280               INVALID KEY
004290                   SET WS-PAR-INVALID TO TRUE
004300                   SET WS-RESULT-IDX TO 4
004310                   ADD 1 TO WS-PAIRS-SKIPPED
004320           END-READ.
004330
004340       2110-CHECK-USER-F.  EXIT.
004350
004360*     -----------------------------------------------------------
004370       2120-CHECK-MEMBERSHIP-I.
004380
004390           SET WS-VALPL-FUNC-VALIDATE TO TRUE.
004400           MOVE UP-USER-ID TO WS-VALPL-USER-ID.
004410           MOVE UP-POOL-ID TO WS-VALPL-POOL-ID.
004420
004430           CALL 'PGMVALPL' USING WS-VALPL-PARMS.
004440
004450           IF WS-VALPL-INVALID
004460               SET WS-PAR-INVALID TO TRUE
004470               SET WS-RESULT-IDX TO 3
004480               ADD 1 TO WS-PAIRS-SKIPPED
004490           END-IF.
004500
004510       2120-CHECK-MEMBERSHIP-F.  EXIT.
004520
004530*     -----------------------------------------------------------
004540       2130-CHECK-POOL-I.
004550
004560           SET WS-PC-NOT-FOUND TO TRUE.
004570           PERFORM 2135-BUSCAR-POOL-I THRU 2135-BUSCAR-POOL-F
004580               VARYING WS-PC-IDX FROM 1 BY 1
004590               UNTIL WS-PC-IDX IS GREATER THAN WS-POOL-CACHE-COUNT
004600                  OR WS-PC-FOUND.
004610
004620           IF WS-PC-FOUND
004630               MOVE WS-PC-POOL-NAME (WS-PC-IDX) TO WS-LAST-POOL-NAME
004640               MOVE WS-PC-POOL-NAME (WS-PC-IDX) TO PL-POOLNAME
004650           ELSE
004660               MOVE UP-POOL-ID TO PL-POOLID
004670               EXEC SQL
004680                   SELECT POOLNAME
004690                     INTO :PL-POOLNAME
004700                     FROM PICKPL.TBPOOL
004710                    WHERE POOLID = :PL-POOLID
004720               END-EXEC
004730               ADD 1 TO WS-POOLS-LOOKED-UP
004740               IF SQLCODE IS EQUAL ZEROS
004750                   MOVE PL-POOLNAME     TO WS-LAST-POOL-NAME
004760                   IF WS-POOL-CACHE-COUNT IS LESS THAN 75
004770                       ADD 1 TO WS-POOL-CACHE-COUNT
004780                       SET WS-PC-FILL-IDX TO WS-POOL-CACHE-COUNT
004790                       MOVE UP-POOL-ID  TO
004800                           WS-PC-POOL-ID (WS-PC-FILL-IDX)
004810                       MOVE PL-POOLNAME TO
004820                           WS-PC-POOL-NAME (WS-PC-FILL-IDX)
004830                   END-IF
004840               ELSE
004850                   IF SQLCODE IS NOT EQUAL NOT-FOUND
004860                       MOVE SQLCODE TO WS-SQLCODE-FORMAT
004870                       DISPLAY
004880                         '*PGMPKNOT - DB2 ERROR ON SELECT TBPOOL = '
004890                         WS-SQLCODE-FORMAT
004900                   END-IF
004910                   SET WS-PAR-INVALID TO TRUE
004920                   SET WS-RESULT-IDX TO 5
004930                   ADD 1 TO WS-PAIRS-SKIPPED
004940               END-IF
004950           END-IF.
004960
004970       2130-CHECK-POOL-F.  EXIT.
004980
004990*     -----------------------------------------------------------
005000       2135-BUSCAR-POOL-I.
005010
005020           IF WS-PC-POOL-ID (WS-PC-IDX) IS EQUAL UP-POOL-ID
005030               SET WS-PC-FOUND TO TRUE
005040           END-IF.
005050
005060       2135-BUSCAR-POOL-F.  EXIT.
005070
005080*     -----------------------------------------------------------
005090       2200-MARCAR-PICKS-I.
005100
005110           PERFORM 2205-RESET-MARCA-I THRU 2205-RESET-MARCA-F
005120               VARYING WG-IDX FROM 1 BY 1
005130               UNTIL WG-IDX > WS-GAMES-FOUND.
005140
005150           SET WS-NO-FIN-FETCH TO TRUE.
005160
005170           EXEC SQL OPEN PKNOTCURSOR END-EXEC.
005180           IF SQLCODE IS NOT EQUAL ZEROS
005190               MOVE SQLCODE TO WS-SQLCODE-FORMAT
005200               DISPLAY
005210                 '*PGMPKNOT - DB2 ERROR ON OPEN PKNOTCURSOR = '
005220                 WS-SQLCODE-FORMAT
005230               SET WS-FIN-FETCH TO TRUE
005240           END-IF.
005250
005260           PERFORM 2210-FETCH-UNO-I THRU 2210-FETCH-UNO-F
005270               UNTIL WS-FIN-FETCH.
005280
005290           EXEC SQL CLOSE PKNOTCURSOR END-EXEC.
005300
005310       2200-MARCAR-PICKS-F.  EXIT.
005320*     -----------------------------------------------------------
005330       2205-RESET-MARCA-I.
005340
005350           SET WG-NOT-PICKED (WG-IDX) TO TRUE.
005360
005370       2205-RESET-MARCA-F.  EXIT.
005380
005390*     -----------------------------------------------------------
005400       2210-FETCH-UNO-I.
005410
005420           EXEC SQL
005430               FETCH PKNOTCURSOR
005440                INTO :WS-FETCHED-GAME-ID
005450           END-EXEC.
005460
005470           EVALUATE SQLCODE
005480               WHEN ZEROS
005490                   PERFORM 2215-BUSCAR-MARCA-I THRU 2215-BUSCAR-MARCA-F
005500                       VARYING WG-IDX FROM 1 BY 1
005510                       UNTIL WG-IDX > WS-GAMES-FOUND
005520               WHEN NOT-FOUND
005530                   SET WS-FIN-FETCH TO TRUE
005540               WHEN OTHER
005550                   MOVE SQLCODE TO WS-SQLCODE-FORMAT
005560                   DISPLAY
005570                     '*PGMPKNOT - DB2 ERROR ON FETCH PKNOTCURSOR = '
005580                     WS-SQLCODE-FORMAT
005590                   SET WS-FIN-FETCH TO TRUE
005600           END-EVALUATE.
005610
005620       2210-FETCH-UNO-F.  EXIT.
005630*     -----------------------------------------------------------
005640       2215-BUSCAR-MARCA-I.
005650
005660           IF WG-GAME-ID (WG-IDX) IS EQUAL WS-FETCHED-GAME-ID
005670               SET WG-PICKED (WG-IDX) TO TRUE
005680           END-IF.
005690
005700       2215-BUSCAR-MARCA-F.  EXIT.
005710
005720*     -----------------------------------------------------------
005730       2300-ARMAR-RECORDATORIO-I.
005740
005750           MOVE ZEROS TO WS-MISSING-COUNT.
005760
005770           PERFORM 2305-COPIAR-FALTANTE-I THRU 2305-COPIAR-FALTANTE-F
005780               VARYING WG-IDX FROM 1 BY 1
005790               UNTIL WG-IDX > WS-GAMES-FOUND.
005800
005810           IF WS-MISSING-COUNT IS GREATER THAN ZEROS
005820               MOVE UP-USER-ID      TO RE-USER-ID
005830               MOVE UP-POOL-ID      TO RE-POOL-ID
005840               MOVE US-FIRST-NAME   TO RE-FIRST-NAME
005850               MOVE US-EMAIL        TO RE-EMAIL
005860               MOVE WS-LAST-POOL-NAME TO RE-POOL-NAME
005870               MOVE WS-MISSING-COUNT TO RE-MISSING-COUNT
005880               WRITE RE-REMINDER-EMAIL-RECORD
005890               IF FS-REMEML IS NOT EQUAL '00'
005900                   DISPLAY '*PGMPKNOT - ERROR WRITE REMEML = ' FS-REMEML
005910               ELSE
005920                   ADD 1 TO WS-REMINDERS-WRITTEN
005930                   SET WS-RESULT-IDX TO 1
005940               END-IF
005950           ELSE
005960               SET WS-RESULT-IDX TO 2
005970           END-IF.
005980
005990       2300-ARMAR-RECORDATORIO-F.  EXIT.
006000*     -----------------------------------------------------------
006010       2305-COPIAR-FALTANTE-I.
006020
006030           IF WG-NOT-PICKED (WG-IDX)
006040               ADD 1 TO WS-MISSING-COUNT
006050               MOVE WG-HOME-NAME (WG-IDX)
006060                   TO RE-MG-HOME-TEAM-NAME (WS-MISSING-COUNT)
006070               MOVE WG-AWAY-NAME (WG-IDX)
006080                   TO RE-MG-AWAY-TEAM-NAME (WS-MISSING-COUNT)
006090               MOVE WG-EPOCH (WG-IDX)
006100                   TO RE-MG-GAME-TIME-EPOCH (WS-MISSING-COUNT)
006110           END-IF.
006120
006130       2305-COPIAR-FALTANTE-F.  EXIT.
006140
006150*     -----------------------------------------------------------
006160       2900-LEER-USRPOOL-I.
006170
006180           READ USRPOOL.
006190
006200           EVALUATE FS-USRPOOL
006210               WHEN '00'
006220                   CONTINUE
006230               WHEN '10'
006240                   SET WS-FIN-LECTURA TO TRUE
006250               WHEN OTHER
006260                   DISPLAY '*PGMPKNOT - ERROR READ USRPOOL = ' FS-USRPOOL
006270                   SET WS-FIN-LECTURA TO TRUE
006280           END-EVALUATE.
006290
006300       2900-LEER-USRPOOL-F.  EXIT.
006310
006320*     -----------------------------------------------------------
006330       9999-FINAL-I.
006340
006350           SET WS-VALPL-FUNC-TERMINATE TO TRUE.
006360           CALL 'PGMVALPL' USING WS-VALPL-PARMS.
006370
006380           DISPLAY '**********************************************'.
006390           DISPLAY 'PGMPKNOT GAMES FOUND IN WINDOW..: ' WS-GAMES-FOUND.
006400           DISPLAY 'PGMPKNOT USER-POOL PAIRS READ...: ' WS-PARES-LEIDOS.
006410           DISPLAY 'PGMPKNOT PAIRS SKIPPED...........: ' WS-PAIRS-SKIPPED.
006420           DISPLAY 'PGMPKNOT POOLS LOOKED UP.........: ' WS-POOLS-LOOKED-UP.
006430           DISPLAY 'PGMPKNOT REMINDERS WRITTEN.......: ' WS-REMINDERS-WRITTEN.
006440
006450           IF WS-GAMES-FOUND IS GREATER THAN ZEROS
006460               CLOSE USRFILE
006470               IF FS-USRFILE IS NOT EQUAL '00'
006480                   DISPLAY '*PGMPKNOT - ERROR CLOSE USRFILE = ' FS-USRFILE
006490                   MOVE 9999 TO RETURN-CODE
006500               END-IF
006510
006520               CLOSE USRPOOL
006530               IF FS-USRPOOL IS NOT EQUAL '00'
006540                   DISPLAY '*PGMPKNOT - ERROR CLOSE USRPOOL = ' FS-USRPOOL
006550                   MOVE 9999 TO RETURN-CODE
006560               END-IF
006570
006580               CLOSE REMEML
006590               IF FS-REMEML IS NOT EQUAL '00'
006600                   DISPLAY '*PGMPKNOT - ERROR CLOSE REMEML = ' FS-REMEML
006610                   MOVE 9999 TO RETURN-CODE
006620               END-IF
006630           END-IF.
006640
006650       9999-FINAL-F.  EXIT.
006660