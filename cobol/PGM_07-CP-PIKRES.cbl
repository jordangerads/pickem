000100******************************************************************
000200*    COPY MEMBER   : CP-PIKRES                                  *
000300*    DESCRIPTION....: RECORD LAYOUT OF THE PICK-RESULT-FILE      *
000400*                     ONE SUCCESS RECORD PER SUBMISSION, OR ONE  *
000500*                     REJECTION RECORD PER INVALID GAME-PICK.    *
000600*    RECORD LENGTH..: 40                                         *
000700*------------------------------------------------------------------
000800*    MAINT LOG                                                  *
000900*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
001000*    91/03/11  WDK  PP-0142    ORIGINAL LAYOUT.                  *
001100*    08/02/13  PMQ  PP-0331    CONFIRMED PGMPKSUB NOW WRITES ONE  *
001200*                              RECORD PER INVALID GAME-PICK, AS   *
001300*                              THIS LAYOUT HAS ALWAYS DOCUMENTED, *
001400*                              INSTEAD OF A SINGLE RECORD PER     *
001500*                              SUBMISSION.                        *
001600******************************************************************
001700 01  PR-PICK-RESULT-RECORD.
001800     05  PR-USER-ID                  PIC 9(9).
001900     05  PR-POOL-ID                  PIC 9(9).
002000     05  PR-RESULT-CODE              PIC X(01).
002100         88  PR-RESULT-SUCCESS           VALUE 'S'.
002200         88  PR-RESULT-REJECTED          VALUE 'R'.
002300     05  PR-GAME-ID                  PIC 9(9).
002400     05  PR-REASON-CODE              PIC X(02).
002500         88  PR-REASON-NONE              VALUE '  '.
002600         88  PR-REASON-NO-POOL           VALUE 'NP'.
002700         88  PR-REASON-NO-PICKS          VALUE 'NK'.
002800         88  PR-REASON-NOT-MEMBER        VALUE 'NM'.
002900         88  PR-REASON-DUP-GAME          VALUE 'DG'.
003000         88  PR-REASON-MULTI-WEEK        VALUE 'MW'.
003100         88  PR-REASON-COUNT-MISMATCH    VALUE 'CM'.
003200         88  PR-REASON-GAME-NOT-FOUND    VALUE 'GF'.
003300         88  PR-REASON-INVALID-TEAM      VALUE 'IT'.
003400         88  PR-REASON-GAME-STARTED      VALUE 'GS'.
003500         88  PR-REASON-BAD-CONFIDENCE    VALUE 'BC'.
003600         88  PR-REASON-BAD-SCORING       VALUE 'BS'.
003700     05  FILLER                      PIC X(10).
