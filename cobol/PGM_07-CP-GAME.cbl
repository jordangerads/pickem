000100******************************************************************
000200*    COPY MEMBER   : CP-GAME                                     *
000300*    DESCRIPTION....: RECORD LAYOUT OF THE GAME-FILE             *
000400*                     ONE ROW PER SCHEDULED NFL GAME, READ-ONLY  *
000500*                     REFERENCE DATA FED NIGHTLY FROM THE        *
000600*                     SCHEDULE FEED.                             *
000700*    RECORD LENGTH..: 109                                        *
000800*------------------------------------------------------------------
000900*    MAINT LOG                                                  *
001000*    YY/MM/DD  WHO  TICKET     DESCRIPTION                      *
001100*    86/09/02  RTC  PP-0001    ORIGINAL LAYOUT.                  *
001200*    91/01/14  WDK  PP-0118    WIDENED TEAM NAME TO 30 BYTES.    *
001250*    03/09/19  WDK  PP-0296    GROUPED SEASON/WEEK SO THE VSAM    *
001260*                              ALTERNATE INDEX CAN KEY ON THEM    *
001270*                              AS ONE FIELD - NO LAYOUT CHANGE.   *
001300******************************************************************
001400 01  GM-GAME-RECORD.
001500     05  GM-GAME-ID                  PIC 9(9).
001550     05  GM-SEASON-WEEK.
001600         10  GM-SEASON               PIC 9(4).
001700         10  GM-WEEK                 PIC 9(2).
001800     05  GM-HOME-TEAM-ID             PIC 9(9).
001900     05  GM-AWAY-TEAM-ID             PIC 9(9).
002000     05  GM-HOME-TEAM-NAME           PIC X(30).
002100     05  GM-AWAY-TEAM-NAME           PIC X(30).
002200     05  GM-GAME-TIME-EPOCH          PIC 9(11).
002300     05  FILLER                      PIC X(05).
